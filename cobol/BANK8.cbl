000100*================================================================
000200* PROGRAM:     BANK8
000300* TITLE:       FEE-CALCULATOR -- TRANSFER SERVICE FEE
000400*----------------------------------------------------------------
000500* CALLED BY BANK1 (MAIN POSTING DRIVER) FOR EVERY TRANSFER
000600* REQUEST, BEFORE BANK6 IS CALLED TO VALIDATE AND POST IT.  A
000700* DEBIT CARD CARRIES NO FEE.  A CREDIT CARD CARRIES A FEE OF ONE
000800* PERCENT OF THE TRANSFER AMOUNT, ROUNDED HALF-UP TO FOUR
000900* DECIMAL PLACES.  WITHDRAWALS NEVER CALL THIS PROGRAM -- THE
001000* RUNBOOK IS EXPLICIT THAT A WITHDRAWAL IS FEE-FREE REGARDLESS
001100* OF CARD TYPE.
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500* 2020-03-11 LGG  ORIGINAL ATM PIN-CHANGE SCREEN (BANK1 OPTION 6)
001600* 2024-02-10 LGG  REBUILT AS THE FEE-CALCULATOR SUBPROGRAM FOR
001700*                 THE BATCH POSTING REWRITE -- TICKET SL-133
001800* 2024-02-16 MGR  CONFIRMED ROUNDING IS HALF-UP, NOT TRUNCATED,
001900*                 AFTER A ONE-CENT DISCREPANCY WAS REPORTED ON
002000*                 THE RECONCILIATION RUN -- TICKET SL-130
002100*================================================================
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     BANK8.
002400 AUTHOR.         L GARCIA GIMENEZ.
002500 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
002600 DATE-WRITTEN.   03/11/2020.
002700 DATE-COMPILED.
002800 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.

003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  FEE-RATE-TABLE.
003800     05  FEE-RATE-ROW OCCURS 2 TIMES INDEXED BY RATE-IX.
003900         10  RATE-CARD-TYPE  PIC X(06).
004000         10  RATE-PERCENT    PIC V9(04).

004100 01  FEE-RATE-LOAD REDEFINES FEE-RATE-TABLE.
004200     05  FILLER               PIC X(20).

004300 01  FEE-WORK-AREA.
004400     05  RATE-ROWS-LOADED  PIC 9(02) COMP.

004500 LINKAGE SECTION.
004600 01  FC-PARM-AREA.
004700     05  FC-CARD-TYPE         PIC X(06).
004800         88  FC-CARD-IS-DEBIT     VALUE "DEBIT ".
004900         88  FC-CARD-IS-CREDIT    VALUE "CREDIT".
005000     05  FC-AMOUNT            PIC S9(11)V9(4).
005100     05  FC-FEE-AMOUNT        PIC S9(11)V9(4).

005200*----------------------------------------------------------------
005300* ALTERNATE VIEW -- THE FEE RESULT SEEN AS WHOLE-CURRENCY AND
005400* SUB-UNIT PARTS, FOR THE CONTROL REPORT'S FEE-TOTAL COLUMN,
005500* WHICH PRINTS WHOLE CURRENCY AND CENTS IN SEPARATE POSITIONS.
005600*----------------------------------------------------------------
005700 01  FC-FEE-SPLIT-VIEW REDEFINES FC-PARM-AREA.
005800     05  FILLER               PIC X(21).
005900     05  FCS-FEE-WHOLE        PIC S9(11).
006000     05  FCS-FEE-FRACTION     PIC 9(04).

006100*----------------------------------------------------------------
006200* ALTERNATE VIEW -- THE TRANSFER AMOUNT SEEN THE SAME WAY, FOR
006300* THE SAME REPORT WHEN IT PRINTS THE AMOUNT THE FEE WAS TAKEN
006400* AGAINST NEXT TO THE FEE ITSELF.
006500*----------------------------------------------------------------
006600 01  FC-AMOUNT-SPLIT-VIEW REDEFINES FC-PARM-AREA.
006700     05  FILLER               PIC X(06).
006800     05  FCA-AMOUNT-WHOLE     PIC S9(11).
006900     05  FCA-AMOUNT-FRACTION  PIC 9(04).
007000     05  FILLER               PIC X(15).

007100 PROCEDURE DIVISION USING FC-PARM-AREA.
007200 0100-MAINLINE.
007300     PERFORM 1000-CALC-FEE THRU 1000-EXIT.
007400     GOBACK.

007500*----------------------------------------------------------------
007600* FEE SCHEDULE -- DEBIT IS FREE, CREDIT IS ONE PERCENT.  KEPT AS
007700* A TWO-ROW TABLE RATHER THAN HARD-CODED IFS SO A NEW CARD TYPE
007800* OR A CHANGED RATE IS A DATA CHANGE, NOT A RECOMPILE OF THE
007900* IF-LOGIC.
008000*----------------------------------------------------------------
008100 1000-CALC-FEE.
008200     MOVE "DEBIT "  TO RATE-CARD-TYPE (1).
008300     MOVE .0000     TO RATE-PERCENT   (1).
008400     MOVE "CREDIT"  TO RATE-CARD-TYPE (2).
008500     MOVE .0100     TO RATE-PERCENT   (2).
008600     MOVE 2 TO RATE-ROWS-LOADED.

008700     SET RATE-IX TO 1.
008800     SEARCH FEE-RATE-ROW
008900         AT END
009000             MOVE ZERO TO FC-FEE-AMOUNT
009100         WHEN RATE-CARD-TYPE (RATE-IX) = FC-CARD-TYPE
009200             COMPUTE FC-FEE-AMOUNT ROUNDED =
009300                 FC-AMOUNT * RATE-PERCENT (RATE-IX)
009400     END-SEARCH.
009500 1000-EXIT.
009600     EXIT.




