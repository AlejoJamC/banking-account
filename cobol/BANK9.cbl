000100*================================================================
000200* PROGRAM:     BANK9
000300* TITLE:       TRANSACTION-HISTORY-INQUIRY -- ONE ACCOUNT'S
000400*              JOURNAL, NEWEST FIRST
000500*----------------------------------------------------------------
000600* GIVEN AN ACCOUNT ID AND AN OPTIONAL TRANSACTION TYPE ON THE
000700* SYSIN PARAMETER CARD, SCANS THE JOURNAL FOR THAT ACCOUNT'S
000800* POSTED ENTRIES (OF THAT TYPE WHEN ONE IS GIVEN), LISTS THEM
000900* NEWEST FIRST, AND REPORTS THE SUM OF THE AMOUNTS LISTED.
001000*----------------------------------------------------------------
001100* THE JOURNAL CARRIES NO POSTING DATE OF ITS OWN -- THE BATCH
001200* RUN DATE ON THE CONTROL REPORT IS THE ONLY TIMESTAMP THIS
001300* SUITE KEEPS -- SO "NEWEST FIRST" IS BY DESCENDING JOURNAL ID,
001400* WHICH IS ASSIGNED IN STRICT POSTING ORDER BY BANK1.  THERE IS
001500* NO CUTOFF-DATE FILTER FOR THE SAME REASON; IF ONE IS EVER
001600* NEEDED, JRN-ID RANGES SERVE THE SAME PURPOSE WITHIN A RUN.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 2020-03-11 LGG  ORIGINAL ATM "ULTIMOS MOVIMIENTOS" SCREEN
002100*                 (BANK1 OPTION 3), ONE CARD'S LAST 10 ENTRIES
002200* 2024-02-23 LGG  REBUILT AS THE TRANSACTION-HISTORY-INQUIRY
002300*                 BATCH LISTING FOR THE NIGHTLY SUITE, ALL
002400*                 ENTRIES NOT JUST THE LAST 10 -- TICKET SL-138
002500* 2024-02-28 MGR  ADDED THE OPTIONAL TYPE FILTER AND THE AMOUNT
002600*                 TOTAL LINE -- TICKET SL-139
002700*================================================================
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     BANK9.
003000 AUTHOR.         L GARCIA GIMENEZ.
003100 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
003200 DATE-WRITTEN.   03/11/2020.
003300 DATE-COMPILED.
003400 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.

004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT F-JOURNAL ASSIGN TO DISK
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-JRN.

004600     SELECT F-HISTRPT ASSIGN TO PRINTER
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-RPT.

004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  F-JOURNAL
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID IS "journal.ubd".
005400 COPY JRNREC.

005500 FD  F-HISTRPT
005600     LABEL RECORD STANDARD
005700     VALUE OF FILE-ID IS "histrpt.lst".
005800 01  HISTRPT-LINE               PIC X(132).

005900 WORKING-STORAGE SECTION.
006000 77  FS-JRN                   PIC X(02).
006100 77  FS-RPT                   PIC X(02).

006200 01  END-OF-FILE-SWITCHES.
006300     05  JOURNAL-EOF       PIC X(01) VALUE "N".
006400         88  JOURNAL-AT-EOF       VALUE "Y".

006500 01  SEARCH-PARMS.
006600     05  INQ-ACCT-ID       PIC X(08).
006700     05  INQ-TYPE          PIC X(10).

006800*----------------------------------------------------------------
006900* IN-MEMORY HISTORY TABLE -- HOLDS ONLY THE JOURNAL ROWS THAT
007000* MATCH THIS RUN'S ACCOUNT (AND TYPE, WHEN GIVEN), LOADED IN
007100* POSTING ORDER AS THE JOURNAL IS READ, THEN WALKED BACKWARDS
007200* TO PRINT NEWEST FIRST.  5000 IS THE SAME TABLE CEILING BANK1
007300* USES FOR ITS MASTER TABLES.
007400*----------------------------------------------------------------
007500 01  HIST-TABLE-AREA.
007600     05  HIST-ROW OCCURS 5000 TIMES INDEXED BY HIST-IX.
007700         10  HIST-JRN-ID       PIC X(08).
007800         10  HIST-TYPE         PIC X(10).
007900         10  HIST-AMOUNT       PIC S9(11)V9(4).
008000         10  HIST-FEE          PIC S9(11)V9(4).
008100         10  HIST-RELATED-ACCT PIC X(08).
008200         10  HIST-RELATED-JRN  PIC X(08).
008300         10  HIST-BALANCE-AFTR PIC S9(11)V9(4).
008400         10  HIST-DESCRIPTION  PIC X(50).

008500*----------------------------------------------------------------
008600* ALTERNATE VIEW -- THE WHOLE TABLE AREA AS ONE FLAT BLOCK, USED
008700* ONLY TO PROVE THE TABLE EMPTY AT THE START OF THE RUN.
008800*----------------------------------------------------------------
008900 01  HIST-TABLE-LOAD REDEFINES HIST-TABLE-AREA.
009000     05  FILLER                PIC X(645000).

009100 01  TABLE-COUNTS.
009200     05  HIST-COUNT         PIC 9(04) COMP.

009300 01  RPT-AMOUNTS.
009400     05  AMOUNT-TOTAL       PIC S9(11)V9(4).

009500*----------------------------------------------------------------
009600* ALTERNATE VIEW -- THE AMOUNT TOTAL SEEN AS WHOLE CURRENCY AND
009700* SUB-UNIT PARTS, FOR THE EDITED TOTAL LINE.
009800*----------------------------------------------------------------
009900 01  RPT-AMOUNTS-SPLIT-VIEW REDEFINES RPT-AMOUNTS.
010000     05  WRAS-TOTAL-WHOLE      PIC S9(11).
010100     05  WRAS-TOTAL-FRACTION   PIC 9(04).

010200 01  RPT-HEADING.
010300     05  FILLER                PIC X(01) VALUE SPACE.
010400     05  FILLER                PIC X(45)
010500         VALUE "UNIZARBANK -- TRANSACTION-HISTORY-INQUIRY".
010600     05  FILLER                PIC X(86) VALUE SPACES.

010700 01  RPT-ACCOUNT-LINE.
010800     05  FILLER                PIC X(01) VALUE SPACE.
010900     05  FILLER                PIC X(12) VALUE "ACCOUNT:".
011000     05  RPTA-ACCT-ID          PIC X(08).
011100     05  FILLER                PIC X(03) VALUE SPACES.
011200     05  FILLER                PIC X(08) VALUE "TYPE:".
011300     05  RPTA-TYPE             PIC X(10).
011400     05  FILLER                PIC X(90) VALUE SPACES.

011500 01  RPT-COLUMN-HEADING.
011600     05  FILLER                PIC X(01) VALUE SPACE.
011700     05  FILLER                PIC X(08) VALUE "JRN-ID".
011800     05  FILLER                PIC X(02) VALUE SPACES.
011900     05  FILLER                PIC X(10) VALUE "TYPE".
012000     05  FILLER                PIC X(02) VALUE SPACES.
012100     05  FILLER                PIC X(17) VALUE "AMOUNT".
012200     05  FILLER                PIC X(17) VALUE "FEE".
012300     05  FILLER                PIC X(08) VALUE "REL-ACT".
012400     05  FILLER                PIC X(02) VALUE SPACES.
012500     05  FILLER                PIC X(08) VALUE "REL-JRN".
012600     05  FILLER                PIC X(02) VALUE SPACES.
012700     05  FILLER                PIC X(17) VALUE "BAL-AFTER".
012800     05  FILLER                PIC X(38) VALUE SPACES.

012900 01  RPT-DETAIL-LINE.
013000     05  FILLER                PIC X(01) VALUE SPACE.
013100     05  RPT-JRN-ID            PIC X(08).
013200     05  FILLER                PIC X(02) VALUE SPACES.
013300     05  RPT-TYPE              PIC X(10).
013400     05  FILLER                PIC X(02) VALUE SPACES.
013500     05  RPT-AMOUNT            PIC ZZZ,ZZZ,ZZ9.9999-.
013600     05  RPT-FEE               PIC ZZZ,ZZZ,ZZ9.9999-.
013700     05  RPT-RELATED-ACCT      PIC X(08).
013800     05  FILLER                PIC X(02) VALUE SPACES.
013900     05  RPT-RELATED-JRN       PIC X(08).
014000     05  FILLER                PIC X(02) VALUE SPACES.
014100     05  RPT-BALANCE-AFTER     PIC ZZZ,ZZZ,ZZ9.9999-.
014200     05  FILLER                PIC X(38) VALUE SPACES.

014300*----------------------------------------------------------------
014400* ALTERNATE VIEW -- THE SAME DETAIL LINE REDEFINED AS ONE FREE
014500* TEXT FIELD, USED FOR THE "NO ENTRIES FOUND" AND TOTAL LINES.
014600*----------------------------------------------------------------
014700 01  RPT-DETAIL-LINE-MSG-VIEW REDEFINES RPT-DETAIL-LINE.
014800     05  FILLER                PIC X(01).
014900     05  RPTM-MESSAGE          PIC X(131).

015000 01  RPT-TOTAL-LINE.
015100     05  FILLER                PIC X(01) VALUE SPACE.
015200     05  FILLER                PIC X(28)
015300         VALUE "SUM OF AMOUNTS LISTED ABOVE:".
015400     05  RPTT-TOTAL-AMOUNT     PIC ZZZ,ZZZ,ZZ9.9999-.
015500     05  FILLER                PIC X(86) VALUE SPACES.

015600 PROCEDURE DIVISION.
015700 0100-MAINLINE.
015800     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
015900     PERFORM 2000-LOAD-MATCHING-ENTRIES THRU 2000-EXIT.
016000     PERFORM 3000-PRINT-NEWEST-FIRST THRU 3000-EXIT.
016100     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
016200     STOP RUN.

016300 1000-OPEN-FILES.
016400     MOVE ZERO TO HIST-COUNT.
016500     MOVE ZERO TO AMOUNT-TOTAL.
016600     MOVE SPACES TO SEARCH-PARMS.
016700     ACCEPT INQ-ACCT-ID FROM SYSIN.
016800     ACCEPT INQ-TYPE FROM SYSIN.
016900     OPEN INPUT F-JOURNAL.
017000     IF FS-JRN NOT = "00"
017100         DISPLAY "BANK9 -- OPEN F-JOURNAL FAILED, STATUS " FS-JRN
017200         GO TO 1000-EXIT
017300     END-IF.
017400     OPEN OUTPUT F-HISTRPT.
017500     IF FS-RPT NOT = "00"
017600         DISPLAY "BANK9 -- OPEN F-HISTRPT FAILED, STATUS " FS-RPT
017700     END-IF.
017800     WRITE HISTRPT-LINE FROM RPT-HEADING
017900         AFTER ADVANCING TOP-OF-FORM.
018000     MOVE SPACES TO RPT-ACCOUNT-LINE.
018100     MOVE INQ-ACCT-ID TO RPTA-ACCT-ID.
018200     MOVE INQ-TYPE    TO RPTA-TYPE.
018300     WRITE HISTRPT-LINE FROM RPT-ACCOUNT-LINE
018400         AFTER ADVANCING 2 LINES.
018500     WRITE HISTRPT-LINE FROM RPT-COLUMN-HEADING
018600         AFTER ADVANCING 2 LINES.
018700 1000-EXIT.
018800     EXIT.

018900*----------------------------------------------------------------
019000* READS THE WHOLE JOURNAL AND KEEPS ONLY THE ROWS FOR THE
019100* REQUESTED ACCOUNT, FILTERED FURTHER BY TYPE WHEN ONE WAS
019200* GIVEN ON THE PARAMETER CARD.  MATCHING ROWS LAND IN THE TABLE
019300* IN POSTING (ASCENDING JRN-ID) ORDER.
019400*----------------------------------------------------------------
019500 2000-LOAD-MATCHING-ENTRIES.
019600     READ F-JOURNAL AT END MOVE "Y" TO JOURNAL-EOF.
019700     PERFORM 2100-TEST-ONE-ENTRY THRU 2100-EXIT
019800         UNTIL JOURNAL-AT-EOF.
019900     CLOSE F-JOURNAL.
020000 2000-EXIT.
020100     EXIT.

020200 2100-TEST-ONE-ENTRY.
020300     IF JRN-ACCT-ID = INQ-ACCT-ID
020400         AND (INQ-TYPE = SPACES OR JRN-TYPE = INQ-TYPE)
020500         ADD 1 TO HIST-COUNT
020600         SET HIST-IX TO HIST-COUNT
020700         MOVE JRN-ID              TO HIST-JRN-ID (HIST-IX)
020800         MOVE JRN-TYPE            TO HIST-TYPE (HIST-IX)
020900         MOVE JRN-AMOUNT          TO HIST-AMOUNT (HIST-IX)
021000         MOVE JRN-FEE             TO HIST-FEE (HIST-IX)
021100         MOVE JRN-RELATED-ACCT-ID TO
021200             HIST-RELATED-ACCT (HIST-IX)
021300         MOVE JRN-RELATED-JRN-ID  TO
021400             HIST-RELATED-JRN (HIST-IX)
021500         MOVE JRN-BALANCE-AFTER   TO
021600             HIST-BALANCE-AFTR (HIST-IX)
021700         MOVE JRN-DESCRIPTION     TO
021800             HIST-DESCRIPTION (HIST-IX)
021900     END-IF.
022000     READ F-JOURNAL AT END MOVE "Y" TO JOURNAL-EOF.
022100 2100-EXIT.
022200     EXIT.

022300*----------------------------------------------------------------
022400* WALKS THE TABLE BACKWARDS -- HIGHEST JRN-ID (NEWEST) FIRST --
022500* PRINTING ONE LINE PER ENTRY AND ACCUMULATING THE AMOUNT TOTAL.
022600* SUM IS ZERO WHEN THE TABLE IS EMPTY, NOT AN ERROR.
022700*----------------------------------------------------------------
022800 3000-PRINT-NEWEST-FIRST.
022900     IF HIST-COUNT = ZERO
023000         MOVE SPACES TO RPT-DETAIL-LINE-MSG-VIEW
023100         MOVE "NO JOURNAL ENTRIES FOUND FOR THIS ACCOUNT"
023200             TO RPTM-MESSAGE
023300         WRITE HISTRPT-LINE FROM RPT-DETAIL-LINE-MSG-VIEW
023400             AFTER ADVANCING 1 LINE
023500     ELSE
023600         SET HIST-IX TO HIST-COUNT
023700         PERFORM 3100-PRINT-ONE-ENTRY THRU 3100-EXIT
023800             HIST-COUNT TIMES
023900     END-IF.

024000     MOVE AMOUNT-TOTAL TO RPTT-TOTAL-AMOUNT.
024100     WRITE HISTRPT-LINE FROM RPT-TOTAL-LINE
024200         AFTER ADVANCING 2 LINES.
024300 3000-EXIT.
024400     EXIT.

024500 3100-PRINT-ONE-ENTRY.
024600     ADD HIST-AMOUNT (HIST-IX) TO AMOUNT-TOTAL.
024700     MOVE SPACES TO RPT-DETAIL-LINE.
024800     MOVE HIST-JRN-ID (HIST-IX)       TO RPT-JRN-ID.
024900     MOVE HIST-TYPE (HIST-IX)         TO RPT-TYPE.
025000     MOVE HIST-AMOUNT (HIST-IX)       TO RPT-AMOUNT.
025100     MOVE HIST-FEE (HIST-IX)          TO RPT-FEE.
025200     MOVE HIST-RELATED-ACCT (HIST-IX) TO RPT-RELATED-ACCT.
025300     MOVE HIST-RELATED-JRN (HIST-IX)  TO RPT-RELATED-JRN.
025400     MOVE HIST-BALANCE-AFTR (HIST-IX) TO RPT-BALANCE-AFTER.
025500     WRITE HISTRPT-LINE FROM RPT-DETAIL-LINE
025600         AFTER ADVANCING 1 LINE.
025700     SET HIST-IX DOWN BY 1.
025800 3100-EXIT.
025900     EXIT.

026000 9000-CLOSE-FILES.
026100     CLOSE F-HISTRPT.
026200 9000-EXIT.
026300     EXIT.



