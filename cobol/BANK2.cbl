000100*================================================================
000200* PROGRAM:     BANK2
000300* TITLE:       USER-INQUIRY -- LIST USERS / SEARCH BY E-MAIL
000400*----------------------------------------------------------------
000500* LISTS EVERY USER ON THE USERS MASTER, ONE LINE PER USER (ID,
000600* FULL NAME, E-MAIL), THEN SEARCHES FOR ONE USER BY THE E-MAIL
000700* ADDRESS PUNCHED ON THE SYSIN PARAMETER CARD.  THE SEARCH IS
000800* CASE-INSENSITIVE -- THE CARD IS ASSUMED LEFT-JUSTIFIED PER THE
000900* JOB'S USUAL PARM-CARD CONVENTION, SO ONLY CASE-FOLDING IS
001000* NEEDED BEFORE THE COMPARE.
001100*----------------------------------------------------------------
001200* A BLANK PARAMETER CARD IS AN ERROR (NOTHING TO SEARCH FOR).  NO
001300* MATCHING USER IS ALSO AN ERROR.  BOTH ARE REPORTED ON THE SAME
001400* LISTING, NOT ABENDED -- THE RUN STILL COMPLETES NORMALLY.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 2020-03-11 LGG  ORIGINAL ATM BALANCE-INQUIRY SCREEN (BANK1
001900*                 OPTION 1), SCREEN SECTION, ONE CARD AT A TIME
002000* 2024-02-21 LGG  REBUILT AS THE USER-INQUIRY BATCH LISTING FOR
002100*                 THE NIGHTLY SUITE -- TICKET SL-134
002200* 2024-02-25 MGR  SEARCH NOW FOLDS CASE ON THE WHOLE E-MAIL
002300*                 STRING RATHER THAN THE LOCAL PART ONLY, AFTER
002400*                 A MISSED MATCH WAS REPORTED -- TICKET SL-136
002500*================================================================
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.     BANK2.
002800 AUTHOR.         L GARCIA GIMENEZ.
002900 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
003000 DATE-WRITTEN.   03/11/2020.
003100 DATE-COMPILED.
003200 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.

003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT F-USERS ASSIGN TO DISK
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS FS-USR.

004400     SELECT F-USRRPT ASSIGN TO PRINTER
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-RPT.

004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  F-USERS
005000     LABEL RECORD STANDARD
005100     VALUE OF FILE-ID IS "users.ubd".
005200 COPY USRREC.

005300 FD  F-USRRPT
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID IS "usrrpt.lst".
005600 01  USRRPT-LINE               PIC X(132).

005700 WORKING-STORAGE SECTION.
005800 77  FS-USR                   PIC X(02).
005900 77  FS-RPT                   PIC X(02).

006000*----------------------------------------------------------------
006100* IN-MEMORY USER TABLE -- LOADED ONCE WHILE THE FULL LISTING IS
006200* PRINTED, THEN SEARCHED LINEARLY FOR THE E-MAIL LOOKUP.  THE
006300* MASTER IS NOT SORTED BY E-MAIL SO SEARCH ALL DOES NOT APPLY
006400* HERE THE WAY IT DOES FOR BANK1'S ACCOUNT/CARD TABLES.
006500*----------------------------------------------------------------
006600 01  USER-TABLE-AREA.
006700     05  USER-ROW OCCURS 2000 TIMES INDEXED BY USER-IX.
006800         10  UTB-ID          PIC X(08).
006900         10  UTB-EMAIL       PIC X(40).
007000         10  UTB-EMAIL-UC    PIC X(40).
007100         10  UTB-FULL-NAME   PIC X(35).
007200         10  UTB-BSN-ID      PIC X(09).

007300*----------------------------------------------------------------
007400* ALTERNATE VIEW -- THE WHOLE TABLE AREA AS ONE FLAT BLOCK, USED
007500* ONLY TO ZERO THE TABLE OUT AT THE START OF THE RUN WITHOUT A
007600* SEPARATE LOOP OVER EVERY ROW AND SUB-FIELD.
007700*----------------------------------------------------------------
007800 01  USER-TABLE-LOAD REDEFINES USER-TABLE-AREA.
007900     05  FILLER                PIC X(264000).

008000 01  TABLE-COUNTS.
008100     05  USER-COUNT         PIC 9(04) COMP.

008200 01  END-OF-FILE-SWITCHES.
008300     05  USERS-EOF          PIC X(01) VALUE "N".
008400         88  USERS-AT-EOF          VALUE "Y".

008500 01  SEARCH-PARM.
008600     05  SEARCH-EMAIL       PIC X(40).

008700*----------------------------------------------------------------
008800* ALTERNATE VIEW -- THE SEARCH E-MAIL SPLIT AT THE SAME OFFSET
008900* USRREC USES FOR ITS OWN E-MAIL-SPLIT VIEW, SO A TRACE OF A BAD
009000* MATCH CAN COMPARE LOCAL/DOMAIN PARTS SIDE BY SIDE.
009100*----------------------------------------------------------------
009200 01  SEARCH-EMAIL-SPLIT-VIEW REDEFINES SEARCH-PARM.
009300     05  WSES-LOCAL-PART       PIC X(20).
009400     05  WSES-DOMAIN-PART      PIC X(20).

009500 01  SEARCH-WORK.
009600     05  SEARCH-EMAIL-UC    PIC X(40).
009700     05  SEARCH-FOUND-SW    PIC X(01) VALUE "N".
009800         88  SEARCH-EMAIL-FOUND    VALUE "Y".

009900 01  RPT-HEADING.
010000     05  FILLER                PIC X(01) VALUE SPACE.
010100     05  FILLER                PIC X(40)
010200         VALUE "UNIZARBANK -- USER-INQUIRY LISTING".
010300     05  FILLER                PIC X(91) VALUE SPACES.

010400 01  RPT-COLUMN-HEADING.
010500     05  FILLER                PIC X(01) VALUE SPACE.
010600     05  FILLER                PIC X(08) VALUE "USER-ID".
010700     05  FILLER                PIC X(02) VALUE SPACES.
010800     05  FILLER                PIC X(35) VALUE "FULL NAME".
010900     05  FILLER                PIC X(02) VALUE SPACES.
011000     05  FILLER                PIC X(40) VALUE "E-MAIL".
011100     05  FILLER                PIC X(44) VALUE SPACES.

011200 01  RPT-DETAIL-LINE.
011300     05  FILLER                PIC X(01) VALUE SPACE.
011400     05  RPT-USER-ID           PIC X(08).
011500     05  FILLER                PIC X(02) VALUE SPACES.
011600     05  RPT-FULL-NAME         PIC X(35).
011700     05  FILLER                PIC X(02) VALUE SPACES.
011800     05  RPT-EMAIL             PIC X(40).
011900     05  FILLER                PIC X(44) VALUE SPACES.

012000*----------------------------------------------------------------
012100* ALTERNATE VIEW -- THE SAME DETAIL LINE REDEFINED AS ONE FREE
012200* TEXT FIELD, USED FOR THE SEARCH-RESULT AND ERROR LINES SO THEY
012300* DO NOT NEED THEIR OWN SEPARATE 132-BYTE GROUP.
012400*----------------------------------------------------------------
012500 01  RPT-DETAIL-LINE-MSG-VIEW REDEFINES RPT-DETAIL-LINE.
012600     05  FILLER                PIC X(01).
012700     05  RPTM-MESSAGE          PIC X(131).

012800 PROCEDURE DIVISION.
012900 0100-MAINLINE.
013000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
013100     PERFORM 2000-LOAD-AND-LIST-USERS THRU 2000-EXIT.
013200     PERFORM 3000-SEARCH-BY-EMAIL THRU 3000-EXIT.
013300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
013400     STOP RUN.

013500 1000-OPEN-FILES.
013600     MOVE ZERO TO USER-COUNT.
013700     OPEN INPUT F-USERS.
013800     IF FS-USR NOT = "00"
013900         DISPLAY "BANK2 -- OPEN F-USERS FAILED, STATUS " FS-USR
014000         GO TO 1000-EXIT
014100     END-IF.
014200     OPEN OUTPUT F-USRRPT.
014300     IF FS-RPT NOT = "00"
014400         DISPLAY "BANK2 -- OPEN F-USRRPT FAILED, STATUS " FS-RPT
014500     END-IF.
014600 1000-EXIT.
014700     EXIT.

014800*----------------------------------------------------------------
014900* PRINTS THE HEADING ONCE, THEN ONE DETAIL LINE PER USER WHILE
015000* LOADING THE SAME ROW INTO THE IN-MEMORY TABLE FOR THE SEARCH
015100* PARAGRAPH BELOW.
015200*----------------------------------------------------------------
015300 2000-LOAD-AND-LIST-USERS.
015400     WRITE USRRPT-LINE FROM RPT-HEADING
015500         AFTER ADVANCING TOP-OF-FORM.
015600     WRITE USRRPT-LINE FROM RPT-COLUMN-HEADING
015700         AFTER ADVANCING 2 LINES.
015800     READ F-USERS AT END MOVE "Y" TO USERS-EOF.
015900     PERFORM 2100-LOAD-AND-LIST-ONE-USER THRU 2100-EXIT
016000         UNTIL USERS-AT-EOF.
016100     CLOSE F-USERS.
016200 2000-EXIT.
016300     EXIT.

016400 2100-LOAD-AND-LIST-ONE-USER.
016500     ADD 1 TO USER-COUNT.
016600     SET USER-IX TO USER-COUNT.
016700     MOVE USER-ID        TO UTB-ID (USER-IX).
016800     MOVE USER-EMAIL     TO UTB-EMAIL (USER-IX).
016900     MOVE USER-EMAIL     TO UTB-EMAIL-UC (USER-IX).
017000     INSPECT UTB-EMAIL-UC (USER-IX)
017100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
017200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017300     MOVE USER-FULL-NAME TO UTB-FULL-NAME (USER-IX).
017400     MOVE USER-BSN-ID    TO UTB-BSN-ID (USER-IX).

017500     MOVE SPACES TO RPT-DETAIL-LINE.
017600     MOVE USER-ID        TO RPT-USER-ID.
017700     MOVE USER-FULL-NAME TO RPT-FULL-NAME.
017800     MOVE USER-EMAIL     TO RPT-EMAIL.
017900     WRITE USRRPT-LINE FROM RPT-DETAIL-LINE
018000         AFTER ADVANCING 1 LINE.

018100     READ F-USERS AT END MOVE "Y" TO USERS-EOF.
018200 2100-EXIT.
018300     EXIT.

018400*----------------------------------------------------------------
018500* READS THE PARAMETER CARD AND REPORTS THE RESULT AS A LINE ON
018600* THE SAME LISTING -- BLANK CARD AND NO-MATCH ARE BOTH TREATED
018700* AS REPORTED CONDITIONS, NOT ABENDS.
018800*----------------------------------------------------------------
018900 3000-SEARCH-BY-EMAIL.
019000     MOVE SPACES TO SEARCH-PARM.
019100     ACCEPT SEARCH-EMAIL FROM SYSIN.

019200     MOVE SPACES TO RPT-DETAIL-LINE-MSG-VIEW.
019300     WRITE USRRPT-LINE FROM RPT-DETAIL-LINE-MSG-VIEW
019400         AFTER ADVANCING 2 LINES.

019500     IF SEARCH-EMAIL = SPACES
019600         MOVE "EMAIL MUST NOT BE BLANK" TO RPTM-MESSAGE
019700         WRITE USRRPT-LINE FROM RPT-DETAIL-LINE-MSG-VIEW
019800             AFTER ADVANCING 1 LINE
019900         GO TO 3000-EXIT
020000     END-IF.

020100     MOVE SEARCH-EMAIL TO SEARCH-EMAIL-UC.
020200     INSPECT SEARCH-EMAIL-UC
020300         CONVERTING "abcdefghijklmnopqrstuvwxyz"
020400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

020500     SET USER-IX TO 1.
020600     MOVE "N" TO SEARCH-FOUND-SW.
020700     PERFORM 3100-TEST-ONE-USER THRU 3100-EXIT
020800         UNTIL USER-IX > USER-COUNT
020900             OR SEARCH-EMAIL-FOUND.

021000     IF SEARCH-EMAIL-FOUND
021100         MOVE SPACES TO RPT-DETAIL-LINE
021200         MOVE UTB-ID (USER-IX)        TO RPT-USER-ID
021300         MOVE UTB-FULL-NAME (USER-IX) TO RPT-FULL-NAME
021400         MOVE UTB-EMAIL (USER-IX)     TO RPT-EMAIL
021500         WRITE USRRPT-LINE FROM RPT-DETAIL-LINE
021600             AFTER ADVANCING 1 LINE
021700     ELSE
021800         MOVE "USER NOT FOUND WITH EMAIL: " TO RPTM-MESSAGE
021900         MOVE SEARCH-EMAIL TO
022000             RPTM-MESSAGE (28:40)
022100         WRITE USRRPT-LINE FROM RPT-DETAIL-LINE-MSG-VIEW
022200             AFTER ADVANCING 1 LINE
022300     END-IF.
022400 3000-EXIT.
022500     EXIT.

022600 3100-TEST-ONE-USER.
022700     IF UTB-EMAIL-UC (USER-IX) = SEARCH-EMAIL-UC
022800         SET SEARCH-EMAIL-FOUND TO TRUE
022900     ELSE
023000         SET USER-IX UP BY 1
023100     END-IF.
023200 3100-EXIT.
023300     EXIT.

023400 9000-CLOSE-FILES.
023500     CLOSE F-USRRPT.
023600 9000-EXIT.
023700     EXIT.



