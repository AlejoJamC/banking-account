000100*================================================================
000200* PROGRAM:     BANK5
000300* TITLE:       ACCOUNT-BALANCE-REPORT -- ALL ACCOUNTS, BY OWNER
000400*----------------------------------------------------------------
000500* RE-SEQUENCES THE ACCOUNTS MASTER (DELIVERED IN ACCT-ID ORDER)
000600* INTO USER-ID/ACCT-ID ORDER WITH A SORT WORK FILE, THEN PRINTS
000700* ONE LINE PER ACCOUNT WITH A CONTROL BREAK ON USER-ID -- A
000800* SUBTOTAL WHEN THE USER-ID CHANGES, AND A GRAND TOTAL AT THE
000900* END OF THE RUN.
001000*----------------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------------
001300* 2020-03-11 LGG  ORIGINAL ATM "VER SALDO" SCREEN (BANK1 OPTION
001400*                 1), SCREEN SECTION, ONE CARD'S ACCOUNT ONLY
001500* 2024-02-22 LGG  REBUILT AS THE ACCOUNT-BALANCE-REPORT FOR THE
001600*                 NIGHTLY SUITE, NOW ALL ACCOUNTS -- SL-135
001700* 2024-02-27 MGR  ADDED THE SORT WORK FILE SO THE REPORT BREAKS
001800*                 ON USER-ID EVEN THOUGH THE MASTER ITSELF IS
001900*                 KEPT IN ACCT-ID ORDER FOR THE POSTING RUN --
002000*                 TICKET SL-137
002100*================================================================
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     BANK5.
002400 AUTHOR.         L GARCIA GIMENEZ.
002500 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
002600 DATE-WRITTEN.   03/11/2020.
002700 DATE-COMPILED.
002800 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.

003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT F-ACCOUNTS-IN ASSIGN TO DISK
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS FS-ACC-IN.

004000     SELECT F-SORTWK ASSIGN TO SORTWK01.

004100     SELECT F-ACCT-SORTED ASSIGN TO DISK
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS FS-ACC-SRT.

004400     SELECT F-BALRPT ASSIGN TO PRINTER
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-RPT.

004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  F-ACCOUNTS-IN
005000     LABEL RECORD STANDARD
005100     VALUE OF FILE-ID IS "accounts.ubd".
005200 COPY ACCREC.

005300*----------------------------------------------------------------
005400* THE SORT WORK RECORD AND THE GIVING-FILE RECORD ARE DECLARED
005500* DIRECTLY RATHER THAN VIA COPY ACCREC -- THIS PROGRAM HOLDS
005600* THREE VIEWS OF THE ACCOUNT LAYOUT AT ONCE (INPUT, SORT WORK,
005700* SORTED OUTPUT) AND THE COPYBOOK'S OWN FIELD NAMES CAN ONLY BE
005800* DECLARED ONCE PER PROGRAM.  BYTE LAYOUT MATCHES ACCREC.
005900*----------------------------------------------------------------
006000 SD  F-SORTWK.
006100 01  SRT-ACCOUNT-REC.
006200     05  SRT-ACCT-ID             PIC X(08).
006300     05  SRT-USER-ID             PIC X(08).
006400     05  SRT-ACCT-NUMBER         PIC X(34).
006500     05  SRT-ACCT-BALANCE        PIC S9(11)V9(4).
006600     05  SRT-ACCT-CURRENCY       PIC X(03).
006700     05  SRT-ACCT-STATUS         PIC X(10).
006800     05  FILLER                  PIC X(08).

006900*----------------------------------------------------------------
007000* ALTERNATE VIEW -- THE SORT WORK RECORD AS ONE FLAT BLOCK, KEPT
007100* FOR THE SAME REASON BANK0'S AND BANK1'S MASTER LAYOUTS CARRY A
007200* LOAD VIEW -- A QUICK WAY TO CLEAR OR DUMP THE WHOLE RECORD.
007300*----------------------------------------------------------------
007400 01  SRT-ACCOUNT-REC-LOAD REDEFINES SRT-ACCOUNT-REC.
007500     05  FILLER                  PIC X(86).

007600 FD  F-ACCT-SORTED
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "acctsort.ubd".
007900 01  SRTOUT-ACCOUNT-REC.
008000     05  SRTOUT-ID               PIC X(08).
008100     05  SRTOUT-USER-ID          PIC X(08).
008200     05  SRTOUT-NUMBER           PIC X(34).
008300     05  SRTOUT-BALANCE          PIC S9(11)V9(4).
008400     05  SRTOUT-CURRENCY         PIC X(03).
008500     05  SRTOUT-STATUS           PIC X(10).
008600     05  FILLER                  PIC X(08).

008700 FD  F-BALRPT
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID IS "balrpt.lst".
009000 01  BALRPT-LINE                PIC X(132).

009100 WORKING-STORAGE SECTION.
009200 77  FS-ACC-IN                PIC X(02).
009300 77  FS-ACC-SRT               PIC X(02).
009400 77  FS-RPT                   PIC X(02).

009500 01  END-OF-FILE-SWITCHES.
009600     05  ACCT-SORTED-EOF   PIC X(01) VALUE "N".
009700         88  ACCT-SORTED-AT-EOF   VALUE "Y".

009800 01  BREAK-SWITCHES.
009900     05  FIRST-RECORD-SW   PIC X(01) VALUE "Y".
010000         88  FIRST-RECORD-OF-RUN  VALUE "Y".
010100     05  BREAK-USER-ID     PIC X(08).

010200*----------------------------------------------------------------
010300* REPORT ACCUMULATORS -- ALL COMP.  SUBTOTAL RESETS ON EVERY
010400* USER-ID BREAK; GRAND TOTAL ACCUMULATES FOR THE WHOLE RUN.
010500*----------------------------------------------------------------
010600 01  RPT-COUNTERS.
010700     05  ACCOUNTS-READ     PIC 9(07) COMP.
010800     05  USER-ACCT-COUNT   PIC 9(07) COMP.

010900*----------------------------------------------------------------
011000* ALTERNATE VIEW -- THE TWO COMP COUNTERS AS ONE FLAT BLOCK, SO
011100* BOTH CAN BE ZEROED AT OPEN TIME WITH ONE MOVE.
011200*----------------------------------------------------------------
011300 01  RPT-COUNTERS-LOAD REDEFINES RPT-COUNTERS.
011400     05  FILLER               PIC X(08).

011500 01  RPT-AMOUNTS.
011600     05  USER-SUBTOTAL     PIC S9(11)V9(4).
011700     05  GRAND-TOTAL       PIC S9(11)V9(4).

011800*----------------------------------------------------------------
011900* ALTERNATE VIEW -- THE RUNNING SUBTOTAL AND GRAND TOTAL SEEN AS
012000* WHOLE CURRENCY AND SUB-UNIT PARTS, FOR THE EDITED TOTAL LINES.
012100*----------------------------------------------------------------
012200 01  RPT-AMOUNTS-SPLIT-VIEW REDEFINES RPT-AMOUNTS.
012300     05  WRAS-SUBTOTAL-WHOLE     PIC S9(11).
012400     05  WRAS-SUBTOTAL-FRACTION  PIC 9(04).
012500     05  WRAS-GRAND-WHOLE        PIC S9(11).
012600     05  WRAS-GRAND-FRACTION     PIC 9(04).

012700 01  RPT-HEADING.
012800     05  FILLER                PIC X(01) VALUE SPACE.
012900     05  FILLER                PIC X(45)
013000         VALUE "UNIZARBANK -- ACCOUNT-BALANCE-REPORT".
013100     05  FILLER                PIC X(86) VALUE SPACES.

013200 01  RPT-COLUMN-HEADING.
013300     05  FILLER                PIC X(01) VALUE SPACE.
013400     05  FILLER                PIC X(08) VALUE "USER-ID".
013500     05  FILLER                PIC X(02) VALUE SPACES.
013600     05  FILLER                PIC X(08) VALUE "ACCT-ID".
013700     05  FILLER                PIC X(02) VALUE SPACES.
013800     05  FILLER                PIC X(34) VALUE "ACCOUNT NUMBER".
013900     05  FILLER                PIC X(02) VALUE SPACES.
014000     05  FILLER                PIC X(03) VALUE "CUR".
014100     05  FILLER                PIC X(02) VALUE SPACES.
014200     05  FILLER                PIC X(14) VALUE "BALANCE".
014300     05  FILLER                PIC X(56) VALUE SPACES.

014400 01  RPT-DETAIL-LINE.
014500     05  FILLER                PIC X(01) VALUE SPACE.
014600     05  RPT-USER-ID           PIC X(08).
014700     05  FILLER                PIC X(02) VALUE SPACES.
014800     05  RPT-ACCT-ID           PIC X(08).
014900     05  FILLER                PIC X(02) VALUE SPACES.
015000     05  RPT-ACCT-NUMBER       PIC X(34).
015100     05  FILLER                PIC X(02) VALUE SPACES.
015200     05  RPT-CURRENCY          PIC X(03).
015300     05  FILLER                PIC X(02) VALUE SPACES.
015400     05  RPT-BALANCE           PIC ZZZ,ZZZ,ZZ9.9999-.
015500     05  FILLER                PIC X(53) VALUE SPACES.

015600 01  RPT-SUBTOTAL-LINE.
015700     05  FILLER                PIC X(01) VALUE SPACE.
015800     05  FILLER                PIC X(08) VALUE SPACES.
015900     05  FILLER                PIC X(02) VALUE SPACES.
016000     05  FILLER                PIC X(34) VALUE "USER TOTAL".
016100     05  FILLER                PIC X(02) VALUE SPACES.
016200     05  FILLER                PIC X(03) VALUE SPACES.
016300     05  FILLER                PIC X(02) VALUE SPACES.
016400     05  RPT-SUBTOTAL          PIC ZZZ,ZZZ,ZZ9.9999-.
016500     05  FILLER                PIC X(63) VALUE SPACES.

016600 01  RPT-GRAND-TOTAL-LINE.
016700     05  FILLER                PIC X(01) VALUE SPACE.
016800     05  FILLER                PIC X(20) VALUE "ACCOUNTS READ".
016900     05  RPT-ACCOUNTS-READ     PIC ZZZ,ZZ9.
017000     05  FILLER                PIC X(02) VALUE SPACES.
017100     05  FILLER                PIC X(20) VALUE "GRAND TOTAL BALANCE".
017200     05  RPT-GRAND-TOTAL       PIC ZZZ,ZZZ,ZZ9.9999-.
017300     05  FILLER                PIC X(65) VALUE SPACES.

017400 PROCEDURE DIVISION.
017500 0100-MAINLINE.
017600     SORT F-SORTWK
017700         ASCENDING KEY SRT-USER-ID SRT-ACCT-ID
017800         USING F-ACCOUNTS-IN
017900         GIVING F-ACCT-SORTED.
018000     PERFORM 1000-OPEN-REPORT-FILES THRU 1000-EXIT.
018100     PERFORM 2000-PRINT-REPORT THRU 2000-EXIT.
018200     PERFORM 8000-PRINT-GRAND-TOTAL THRU 8000-EXIT.
018300     PERFORM 9000-CLOSE-REPORT-FILES THRU 9000-EXIT.
018400     STOP RUN.

018500 1000-OPEN-REPORT-FILES.
018600     MOVE ZERO TO ACCOUNTS-READ.
018700     MOVE ZERO TO USER-ACCT-COUNT.
018800     MOVE ZERO TO USER-SUBTOTAL.
018900     MOVE ZERO TO GRAND-TOTAL.
019000     OPEN INPUT F-ACCT-SORTED.
019100     IF FS-ACC-SRT NOT = "00"
019200         DISPLAY "BANK5 -- OPEN F-ACCT-SORTED FAILED, STATUS "
019300             FS-ACC-SRT
019400         GO TO 1000-EXIT
019500     END-IF.
019600     OPEN OUTPUT F-BALRPT.
019700     IF FS-RPT NOT = "00"
019800         DISPLAY "BANK5 -- OPEN F-BALRPT FAILED, STATUS " FS-RPT
019900     END-IF.
020000     WRITE BALRPT-LINE FROM RPT-HEADING
020100         AFTER ADVANCING TOP-OF-FORM.
020200     WRITE BALRPT-LINE FROM RPT-COLUMN-HEADING
020300         AFTER ADVANCING 2 LINES.
020400 1000-EXIT.
020500     EXIT.

020600 2000-PRINT-REPORT.
020700     READ F-ACCT-SORTED AT END MOVE "Y" TO ACCT-SORTED-EOF.
020800     PERFORM 2100-PRINT-ONE-ACCOUNT THRU 2100-EXIT
020900         UNTIL ACCT-SORTED-AT-EOF.
021000     IF NOT FIRST-RECORD-OF-RUN
021100         PERFORM 2200-PRINT-USER-SUBTOTAL THRU 2200-EXIT
021200     END-IF.
021300     CLOSE F-ACCT-SORTED.
021400 2000-EXIT.
021500     EXIT.

021600 2100-PRINT-ONE-ACCOUNT.
021700     IF FIRST-RECORD-OF-RUN
021800         MOVE SRTOUT-USER-ID TO BREAK-USER-ID
021900         MOVE "N" TO FIRST-RECORD-SW
022000     ELSE
022100         IF SRTOUT-USER-ID NOT = BREAK-USER-ID
022200             PERFORM 2200-PRINT-USER-SUBTOTAL THRU 2200-EXIT
022300             MOVE SRTOUT-USER-ID TO BREAK-USER-ID
022400         END-IF
022500     END-IF.

022600     ADD 1 TO ACCOUNTS-READ.
022700     ADD 1 TO USER-ACCT-COUNT.
022800     ADD SRTOUT-BALANCE TO USER-SUBTOTAL.
022900     ADD SRTOUT-BALANCE TO GRAND-TOTAL.

023000     MOVE SPACES TO RPT-DETAIL-LINE.
023100     MOVE SRTOUT-USER-ID       TO RPT-USER-ID.
023200     MOVE SRTOUT-ID            TO RPT-ACCT-ID.
023300     MOVE SRTOUT-NUMBER        TO RPT-ACCT-NUMBER.
023400     MOVE SRTOUT-CURRENCY     TO RPT-CURRENCY.
023500     MOVE SRTOUT-BALANCE       TO RPT-BALANCE.
023600     WRITE BALRPT-LINE FROM RPT-DETAIL-LINE
023700         AFTER ADVANCING 1 LINE.

023800     READ F-ACCT-SORTED AT END MOVE "Y" TO ACCT-SORTED-EOF.
023900 2100-EXIT.
024000     EXIT.

024100 2200-PRINT-USER-SUBTOTAL.
024200     MOVE USER-SUBTOTAL TO RPT-SUBTOTAL.
024300     WRITE BALRPT-LINE FROM RPT-SUBTOTAL-LINE
024400         AFTER ADVANCING 1 LINE.
024500     MOVE ZERO TO USER-SUBTOTAL.
024600     MOVE ZERO TO USER-ACCT-COUNT.
024700 2200-EXIT.
024800     EXIT.

024900 8000-PRINT-GRAND-TOTAL.
025000     MOVE ACCOUNTS-READ TO RPT-ACCOUNTS-READ.
025100     MOVE GRAND-TOTAL   TO RPT-GRAND-TOTAL.
025200     WRITE BALRPT-LINE FROM RPT-GRAND-TOTAL-LINE
025300         AFTER ADVANCING 2 LINES.
025400 8000-EXIT.
025500     EXIT.

025600 9000-CLOSE-REPORT-FILES.
025700     CLOSE F-BALRPT.
025800 9000-EXIT.
025900     EXIT.




