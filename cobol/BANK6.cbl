000100*================================================================
000200* PROGRAM:     BANK6
000300* TITLE:       TRANSFER-PROCESSOR -- VALIDATE AND POST A SINGLE
000400*              TRANSFER REQUEST
000500*----------------------------------------------------------------
000600* CALLED BY BANK1 (MAIN POSTING DRIVER) ONCE PER TXN-REQUEST-
000700* RECORD WHOSE REQ-TYPE IS "TRANSFER".  BANK1 HAS ALREADY FOUND
000800* BOTH ACCOUNT MASTERS AND THE CARD MASTER AND PASSES ALL THREE
000900* RECORDS IN BY REFERENCE, PLUS THE FEE COMPUTED BY BANK8.  THIS
001000* PROGRAM RUNS THE REMAINING DOMAIN CHECKS (VIA BANK3), AND IF
001100* THE REQUEST IS GOOD, DEBITS THE SOURCE ACCOUNT BY AMOUNT+FEE
001200* AND CREDITS THE DESTINATION ACCOUNT BY AMOUNT.  BANK1 OWNS THE
001300* MASTER REWRITES AND THE JOURNAL/REJECT WRITES.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 2020-03-11 LGG  ORIGINAL ATM TRANSFER SCREEN (BANK1 OPTION 4)
001800* 2024-02-09 LGG  REBUILT AS THE TRANSFER-PROCESSOR SUBPROGRAM
001900*                 FOR THE BATCH POSTING REWRITE -- TICKET SL-125
002000* 2024-02-15 MGR  ADDED THE SELF-TRANSFER CHECK (SELF) AHEAD OF
002100*                 THE ACCOUNT-ACTIVE CHECKS, PER THE RUNBOOK
002200*                 TABLE -- TICKET SL-129
002300* 1999-01-06 LGG  Y2K REVIEW OF THE OLD TRANSFER SCREEN'S DATE
002400*                 FIELDS -- NO CHANGE REQUIRED, CARRIED FORWARD
002500*                 FOR THE RECORD
002600*================================================================
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.     BANK6.
002900 AUTHOR.         L GARCIA GIMENEZ.
003000 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
003100 DATE-WRITTEN.   03/11/2020.
003200 DATE-COMPILED.
003300 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.

004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  RULE-PARMS.
004300     05  RULE-FUNCTION     PIC X(04).
004400     05  RULE-AMOUNT       PIC S9(11)V9(4).
004500     05  RULE-BALANCE      PIC S9(11)V9(4).
004600     05  RULE-STATUS       PIC X(10).
004700     05  RULE-CURR-YM      PIC 9(06).
004800     05  RULE-EXP-YM       PIC 9(06).
004900     05  RULE-FLAG         PIC X(01).
005000     05  RULE-SHORTFALL    PIC S9(11)V9(4).

005100*----------------------------------------------------------------
005200* ALTERNATE VIEW -- THE TRANSFER AMOUNT SEEN AS WHOLE CURRENCY
005300* AND SUB-UNIT PARTS, FOR THE REJECT LISTING WHEN IT PRINTS THE
005400* ATTEMPTED TRANSFER AMOUNT NEXT TO THE REASON TEXT.
005500*----------------------------------------------------------------
005600 01  RULE-AMOUNT-SPLIT-VIEW REDEFINES RULE-PARMS.
005700     05  FILLER                PIC X(04).
005800     05  WRAS-AMOUNT-WHOLE     PIC S9(11).
005900     05  WRAS-AMOUNT-FRACTION  PIC 9(04).
006000     05  FILLER                PIC X(53).

006100*----------------------------------------------------------------
006200* ALTERNATE VIEW -- THE SHORTFALL SEEN THE SAME WAY, FOR THE SAME
006300* LISTING WHEN THE REJECT REASON IS INSUFFICIENT FUNDS.
006400*----------------------------------------------------------------
006500 01  RULE-SHORTFALL-SPLIT-VIEW REDEFINES RULE-PARMS.
006600     05  FILLER                  PIC X(57).
006700     05  WRSS-SHORTFALL-WHOLE    PIC S9(11).
006800     05  WRSS-SHORTFALL-FRACTION PIC 9(04).

006900 01  DEBIT-TOTAL           PIC S9(11)V9(4).

007000*----------------------------------------------------------------
007100* REASON-CODE/TEXT TABLE FOR THIS PROGRAM'S OWN REJECTS.  KEPT
007200* REDEFINED AS A FLAT BLOCK SO A FUTURE CODE CAN BE ADDED BY
007300* OVERLAYING A LONGER TABLE WITHOUT A LAYOUT CHANGE ELSEWHERE.
007400*----------------------------------------------------------------
007500 01  REASON-TABLE-AREA.
007600     05  REASON-ROW OCCURS 6 TIMES INDEXED BY REASON-IX.
007700         10  REASON-CODE   PIC X(04).
007800         10  REASON-TEXT   PIC X(60).

007900 01  REASON-TABLE-LOAD REDEFINES REASON-TABLE-AREA.
008000     05  FILLER               PIC X(384).

008100 01  WORK-SWITCHES.
008200     05  TRN-RESULT        PIC X(01) VALUE "Y".
008300         88  TRN-ACCEPTED          VALUE "Y".
008400         88  TRN-REJECTED          VALUE "N".
008500     05  COMP-COUNTERS.
008600         10  CHECKS-RUN    PIC 9(02) COMP.

008700 LINKAGE SECTION.
008800 COPY ACCREC REPLACING ACCOUNT-RECORD BY WP-FROM-ACCT-REC
008900                       ACCOUNT-STATUS-VIEW BY
009000                           WP-FROM-ACCT-STATUS-VIEW.
009100 COPY ACCREC REPLACING ACCOUNT-RECORD BY WP-TO-ACCT-REC
009200                       ACCOUNT-STATUS-VIEW BY
009300                           WP-TO-ACCT-STATUS-VIEW.
009400 COPY CRDREC REPLACING CARD-RECORD BY WP-CARD-REC
009500                       CARD-EXPIRY-VIEW BY WP-CARD-EXPIRY-VIEW.
009600 COPY REQREC REPLACING TXN-REQUEST-RECORD BY WP-REQUEST-REC.
009700 01  WP-FEE-AMOUNT        PIC S9(11)V9(4).
009800 01  WP-RESULT-FLAG       PIC X(01).
009900     88  WP-RESULT-POSTED     VALUE "Y".
010000     88  WP-RESULT-REJECTED   VALUE "N".
010100 01  WP-REASON-CODE       PIC X(04).
010200 01  WP-REASON-TEXT       PIC X(60).

010300 PROCEDURE DIVISION USING WP-FROM-ACCT-REC WP-TO-ACCT-REC
010400     WP-CARD-REC WP-REQUEST-REC WP-FEE-AMOUNT WP-RESULT-FLAG
010500     WP-REASON-CODE WP-REASON-TEXT.
010600 0100-MAINLINE.
010700     PERFORM 0500-LOAD-REASON-TABLE THRU 0500-EXIT.
010800     SET TRN-ACCEPTED TO TRUE.
010900     MOVE SPACES TO WP-REASON-CODE.
011000     MOVE SPACES TO WP-REASON-TEXT.

011100     PERFORM 1000-VALIDATE-TRANSFER THRU 1000-EXIT.

011200     IF TRN-ACCEPTED
011300         PERFORM 2000-POST-TRANSFER THRU 2000-EXIT
011400         SET WP-RESULT-POSTED TO TRUE
011500     ELSE
011600         SET WP-RESULT-REJECTED TO TRUE
011700     END-IF.

011800     GOBACK.

011900 0500-LOAD-REASON-TABLE.
012000     MOVE "CNFX" TO REASON-CODE (1).
012100     MOVE "CARD NOT FOUND"               TO REASON-TEXT (1).
012200     MOVE "CAMM" TO REASON-CODE (2).
012300     MOVE "CARD DOES NOT BELONG TO SOURCE ACCOUNT"
012400         TO REASON-TEXT (2).
012500     MOVE "ACTC" TO REASON-CODE (3).
012600     MOVE "CARD IS NOT ACTIVE"           TO REASON-TEXT (3).
012700     MOVE "SELF" TO REASON-CODE (4).
012800     MOVE "DESTINATION ACCOUNT MUST NOT BE THE SOURCE ACCOUNT"
012900         TO REASON-TEXT (4).
013000     MOVE "ACTA" TO REASON-CODE (5).
013100     MOVE "ACCOUNT IS NOT ACTIVE"        TO REASON-TEXT (5).
013200     MOVE "AMTP" TO REASON-CODE (6).
013300     MOVE "TRANSFER AMOUNT MUST BE POSITIVE" TO REASON-TEXT (6).
013400 0500-EXIT.
013500     EXIT.

013600*----------------------------------------------------------------
013700* VALIDATION ORDER PER THE POSTING RUNBOOK, TRANSFER TABLE:
013800*   1. SOURCE ACCOUNT EXISTS     (ANFX, RAISED BY BANK1 CALLER)
013900*   2. DEST ACCOUNT EXISTS       (ANFX, RAISED BY BANK1 CALLER)
014000*   3. CARD EXISTS               (CNFX, RAISED BY BANK1 CALLER)
014100*   4. CARD BELONGS TO SOURCE    (CAMM)
014200*   5. CARD IS ACTIVE            (ACTC)
014300*   6. DEST ACCOUNT <> SOURCE    (SELF)
014400*   7. SOURCE ACCOUNT IS ACTIVE  (ACTA)
014500*   8. DEST ACCOUNT IS ACTIVE    (ACTA)
014600*   9. AMOUNT POSITIVE           (AMTP)
014700*  10. SUFFICIENT FUNDS (AMOUNT + FEE) (NSFX)
014800*----------------------------------------------------------------
014900 1000-VALIDATE-TRANSFER.
015000     IF CARD-ACCT-ID OF WP-CARD-REC
015100             NOT = ACCT-ID OF WP-FROM-ACCT-REC
015200         MOVE "CAMM" TO WP-REASON-CODE
015300         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
015400         SET TRN-REJECTED TO TRUE
015500         GO TO 1000-EXIT
015600     END-IF.

015700     MOVE CARD-STATUS OF WP-CARD-REC TO RULE-STATUS.
015800     MOVE "ACTC" TO RULE-FUNCTION.
015900     CALL "BANK3" USING RULE-PARMS.
016000     IF RULE-FLAG = "N"
016100         MOVE "ACTC" TO WP-REASON-CODE
016200         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
016300         SET TRN-REJECTED TO TRUE
016400         GO TO 1000-EXIT
016500     END-IF.

016600     IF ACCT-ID OF WP-TO-ACCT-REC = ACCT-ID OF WP-FROM-ACCT-REC
016700         MOVE "SELF" TO WP-REASON-CODE
016800         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
016900         SET TRN-REJECTED TO TRUE
017000         GO TO 1000-EXIT
017100     END-IF.

017200     MOVE ACCT-STATUS OF WP-FROM-ACCT-REC TO RULE-STATUS.
017300     MOVE "ACTA" TO RULE-FUNCTION.
017400     CALL "BANK3" USING RULE-PARMS.
017500     IF RULE-FLAG = "N"
017600         MOVE "ACTA" TO WP-REASON-CODE
017700         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
017800         SET TRN-REJECTED TO TRUE
017900         GO TO 1000-EXIT
018000     END-IF.

018100     MOVE ACCT-STATUS OF WP-TO-ACCT-REC TO RULE-STATUS.
018200     MOVE "ACTA" TO RULE-FUNCTION.
018300     CALL "BANK3" USING RULE-PARMS.
018400     IF RULE-FLAG = "N"
018500         MOVE "ACTA" TO WP-REASON-CODE
018600         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
018700         SET TRN-REJECTED TO TRUE
018800         GO TO 1000-EXIT
018900     END-IF.

019000     MOVE REQ-AMOUNT OF WP-REQUEST-REC TO RULE-AMOUNT.
019100     MOVE "AMTP" TO RULE-FUNCTION.
019200     CALL "BANK3" USING RULE-PARMS.
019300     IF RULE-FLAG = "N"
019400         MOVE "AMTP" TO WP-REASON-CODE
019500         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
019600         SET TRN-REJECTED TO TRUE
019700         GO TO 1000-EXIT
019800     END-IF.

019900     COMPUTE DEBIT-TOTAL =
020000         REQ-AMOUNT OF WP-REQUEST-REC + WP-FEE-AMOUNT.
020100     MOVE DEBIT-TOTAL TO RULE-AMOUNT.
020200     MOVE ACCT-BALANCE OF WP-FROM-ACCT-REC TO RULE-BALANCE.
020300     MOVE "NSFX" TO RULE-FUNCTION.
020400     CALL "BANK3" USING RULE-PARMS.
020500     IF RULE-FLAG = "N"
020600         MOVE "NSFX" TO WP-REASON-CODE
020700         STRING "INSUFFICIENT FUNDS, SHORT BY "
020800             RULE-SHORTFALL DELIMITED BY SIZE
020900             INTO WP-REASON-TEXT
021000         SET TRN-REJECTED TO TRUE
021100     END-IF.
021200 1000-EXIT.
021300     EXIT.

021400 1900-LOOKUP-REASON-TEXT.
021500     SET REASON-IX TO 1.
021600     SEARCH REASON-ROW
021700         AT END
021800             MOVE "REASON CODE NOT ON FILE" TO WP-REASON-TEXT
021900         WHEN REASON-CODE (REASON-IX) = WP-REASON-CODE
022000             MOVE REASON-TEXT (REASON-IX) TO WP-REASON-TEXT
022100     END-SEARCH.
022200 1900-EXIT.
022300     EXIT.

022400*----------------------------------------------------------------
022500* POSTING -- DEBIT THE SOURCE BY AMOUNT + FEE, CREDIT THE
022600* DESTINATION BY AMOUNT ONLY.  THE FEE IS RETAINED BY THE BANK
022700* AND DOES NOT APPEAR ON THE DESTINATION SIDE OF THE LEDGER.
022800*----------------------------------------------------------------
022900 2000-POST-TRANSFER.
023000     COMPUTE DEBIT-TOTAL =
023100         REQ-AMOUNT OF WP-REQUEST-REC + WP-FEE-AMOUNT.
023200     SUBTRACT DEBIT-TOTAL FROM ACCT-BALANCE OF WP-FROM-ACCT-REC.
023300     ADD REQ-AMOUNT OF WP-REQUEST-REC
023400         TO ACCT-BALANCE OF WP-TO-ACCT-REC.
023500 2000-EXIT.
023600     EXIT.





