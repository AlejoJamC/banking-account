000100*================================================================
000200* CRDREC    -- CARDS MASTER RECORD LAYOUT (DEBIT / CREDIT CARDS)
000300*----------------------------------------------------------------
000400* UNIZARBANK SISTEMAS.  COPY MEMBER FOR THE CARDS MASTER FILE
000500* (CARD-ID SEQUENCE).  ONE CARD PER ACCOUNT (1:1).  RECORD
000600* LENGTH IS FIXED AT 65 CHARACTERS -- 8 BYTES RESERVED (FILLER).
000700*----------------------------------------------------------------
000800* 2020-03-11 LGG  ORIGINAL TARJETAS LAYOUT (TNUM/TPIN ONLY)
000900* 2024-02-03 LGG  REBUILT WITH CARD-TYPE AND EXPIRY FOR THE FEE
001000*                 AND EXPIRY-PREDICATE RULES -- TICKET SL-119
001100* 2024-02-10 MGR  ADDED CARD-EXPIRY-VIEW REDEFINES SO THE
001200*                 EXPIRY-CHECK PARAGRAPH CAN COMPARE YEAR AND
001300*                 MONTH SEPARATELY WITHOUT UNSTRING -- SL-124
001400*================================================================
001500 01  CARD-RECORD.
001600     05  CARD-ID                    PIC X(08).
001700     05  CARD-ACCT-ID               PIC X(08).
001800     05  CARD-NUMBER                PIC X(19).
001900     05  CARD-TYPE                  PIC X(06).
002000         88  CARD-IS-DEBIT               VALUE "DEBIT ".
002100         88  CARD-IS-CREDIT              VALUE "CREDIT".
002200     05  CARD-EXPIRY-YYYYMM         PIC 9(06).
002300     05  CARD-STATUS                PIC X(10).
002400         88  CARD-IS-ACTIVE              VALUE "ACTIVE    ".
002500         88  CARD-IS-BLOCKED             VALUE "BLOCKED   ".
002600         88  CARD-IS-EXPIRED-STAT        VALUE "EXPIRED   ".
002700     05  FILLER                     PIC X(08).

002800*----------------------------------------------------------------
002900* ALTERNATE VIEW -- EXPIRY DATE SPLIT INTO YEAR/MONTH SUB-FIELDS
003000* FOR THE "CURRENT Y-M STRICTLY AFTER EXPIRY Y-M" EXPIRY TEST.
003100*----------------------------------------------------------------
003200 01  CARD-EXPIRY-VIEW REDEFINES CARD-RECORD.
003300     05  CEV-ID                     PIC X(08).
003400     05  CEV-ACCT-ID                PIC X(08).
003500     05  CEV-NUMBER                 PIC X(19).
003600     05  CEV-TYPE                   PIC X(06).
003700     05  CEV-EXPIRY.
003800         10  CEV-EXPIRY-YEAR         PIC 9(04).
003900         10  CEV-EXPIRY-MONTH        PIC 9(02).
004000     05  CEV-STATUS                 PIC X(10).
004100     05  FILLER                     PIC X(08).

