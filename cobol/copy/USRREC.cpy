000100*================================================================
000200* USRREC    -- USERS MASTER RECORD LAYOUT (ACCOUNT HOLDERS)
000300*----------------------------------------------------------------
000400* UNIZARBANK SISTEMAS.  COPY MEMBER FOR THE USERS MASTER FILE
000500* (USER-ID SEQUENCE).  ONE ENTRY PER ACCOUNT HOLDER.  RECORD
000600* LENGTH IS FIXED AT 92 CHARACTERS, NO RESERVE SLACK -- EVERY
000700* BYTE IS ASSIGNED, SO THERE IS NO FILLER IN THE PRIMARY LAYOUT.
000800*----------------------------------------------------------------
000900* 2020-03-11 LGG  ORIGINAL TARJETAS/CLIENTE LAYOUT (CARD FILE)
001000* 2024-02-02 LGG  REBUILT AS THE STAND-ALONE USERS MASTER FOR
001100*                 THE BATCH POSTING REWRITE -- TICKET SL-118
001200* 2024-02-05 MGR  ADDED REDEFINED E-MAIL-SPLIT VIEW FOR THE
001300*                 USER-INQUIRY SEARCH PARAGRAPH -- TICKET SL-121
001400*================================================================
001500 01  USER-RECORD.
001600     05  USER-ID                    PIC X(08).
001700     05  USER-EMAIL                 PIC X(40).
001800     05  USER-FULL-NAME             PIC X(35).
001900     05  USER-BSN-ID                PIC X(09).

002000*----------------------------------------------------------------
002100* ALTERNATE VIEW -- SPLITS THE E-MAIL ADDRESS AT A FIXED OFFSET
002200* SO THE SEARCH PARAGRAPH CAN FOLD CASE ON THE LOCAL PART AND
002300* THE DOMAIN PART SEPARATELY WHEN TRACING A BAD-MATCH COMPLAINT.
002400*----------------------------------------------------------------
002500 01  USER-RECORD-EMAIL-VIEW REDEFINES USER-RECORD.
002600     05  USRV-ID                    PIC X(08).
002700     05  USRV-EMAIL-LOCAL           PIC X(20).
002800     05  USRV-EMAIL-DOMAIN          PIC X(20).
002900     05  FILLER                     PIC X(44).

