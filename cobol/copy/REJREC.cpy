000100*================================================================
000200* REJREC    -- REJECTED-REQUEST RECORD LAYOUT (OUTPUT)
000300*----------------------------------------------------------------
000400* UNIZARBANK SISTEMAS.  COPY MEMBER FOR THE REJECTS FILE WRITTEN
000500* BY BANK1 IN REQUEST ORDER.  CARRIES A FULL COPY OF THE FAILED
000600* REQUEST PLUS THE REASON CODE/TEXT FROM THE VALIDATION THAT
000700* REJECTED IT.  RECORD LENGTH IS FIXED AT 113 CHARACTERS.
000800*----------------------------------------------------------------
000900* 2024-02-04 LGG  NEW FOR THE BATCH POSTING REWRITE -- SL-120
001000*================================================================
001100 01  REJECT-RECORD.
001200     05  REJ-REQUEST.
001300         10  REJ-REQ-TYPE           PIC X(10).
001400         10  REJ-REQ-ACCT-ID        PIC X(08).
001500         10  REJ-REQ-TO-ACCT-ID     PIC X(08).
001600         10  REJ-REQ-CARD-ID        PIC X(08).
001700         10  REJ-REQ-AMOUNT         PIC S9(11)V9(4).
001800     05  REJ-REASON-CODE            PIC X(04).
001900     05  REJ-REASON-TEXT            PIC X(60).

