000100*================================================================
000200* ACCREC    -- ACCOUNTS MASTER RECORD LAYOUT
000300*----------------------------------------------------------------
000400* UNIZARBANK SISTEMAS.  COPY MEMBER FOR THE ACCOUNTS MASTER FILE
000500* (ACCT-ID SEQUENCE).  ONE ENTRY PER ACCOUNT; BALANCE IS UPDATED
000600* IN PLACE BY THE POSTING DRIVER (BANK1) AND REWRITTEN AT END
000700* OF RUN.  RECORD LENGTH IS FIXED AT 86 CHARACTERS -- 8 BYTES
000800* RESERVED (FILLER) FOR FIELDS NOT YET NEEDED BY THIS SYSTEM.
000900*----------------------------------------------------------------
001000* 2020-03-11 LGG  ORIGINAL TARJETAS CARD-BALANCE LAYOUT
001100* 2024-02-02 LGG  REBUILT AS THE ACCOUNTS MASTER, BALANCE MOVED
001200*                 TO S9(11)V9(4) TO MATCH THE JOURNAL PRECISION
001300*                 -- TICKET SL-118
001400* 2024-02-09 MGR  ADDED ACCT-STATUS (ACTIVE/SUSPENDED/CLOSED)
001500*                 AND THE CENTS-VIEW REDEFINES BELOW, NEEDED BY
001600*                 THE DOMAIN-RULES SUFFICIENT-FUNDS CHECK
001700*                 -- TICKET SL-124
001800*================================================================
001900 01  ACCOUNT-RECORD.
002000     05  ACCT-ID                    PIC X(08).
002100     05  ACCT-USER-ID               PIC X(08).
002200     05  ACCT-NUMBER                PIC X(34).
002300     05  ACCT-BALANCE               PIC S9(11)V9(4).
002400     05  ACCT-CURRENCY              PIC X(03).
002500     05  ACCT-STATUS                PIC X(10).
002600     05  FILLER                     PIC X(08).

002700*----------------------------------------------------------------
002800* ALTERNATE VIEW -- STATUS SEEN AS A SHORT CODE PLUS 88-LEVELS,
002900* USED BY THE ACCOUNT-ACTIVE CHECK IN BANK3 AND BY THE BALANCE
003000* REPORT (BANK5) WHEN FLAGGING NON-ACTIVE ACCOUNTS ON THE PRINT
003100* LINE.
003200*----------------------------------------------------------------
003300 01  ACCOUNT-STATUS-VIEW REDEFINES ACCOUNT-RECORD.
003400     05  ASV-ID                     PIC X(08).
003500     05  ASV-USER-ID                PIC X(08).
003600     05  ASV-NUMBER                 PIC X(34).
003700     05  ASV-BALANCE                PIC S9(11)V9(4).
003800     05  ASV-CURRENCY               PIC X(03).
003900     05  ASV-STATUS-CODE            PIC X(10).
004000         88  ASV-IS-ACTIVE               VALUE "ACTIVE    ".
004100         88  ASV-IS-SUSPENDED             VALUE "SUSPENDED ".
004200         88  ASV-IS-CLOSED                VALUE "CLOSED    ".
004300     05  FILLER                     PIC X(08).

