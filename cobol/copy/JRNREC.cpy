000100*================================================================
000200* JRNREC    -- POSTED-TRANSACTION JOURNAL RECORD LAYOUT (OUTPUT)
000300*----------------------------------------------------------------
000400* UNIZARBANK SISTEMAS.  COPY MEMBER FOR THE JOURNAL FILE WRITTEN
000500* BY BANK1 IN POSTING ORDER (JOURNAL-ID ASCENDING).  A TRANSFER
000600* WRITES A LINKED PAIR -- A TRANSFER LEG ON THE SOURCE ACCOUNT
000700* AND A DEPOSIT LEG ON THE DESTINATION ACCOUNT.
000800*----------------------------------------------------------------
000900* NOTE ON RECORD LENGTH -- THE STANDING RUNBOOK (SL-RUNBOOK-07)
001000* QUOTES 122 FOR THIS FILE; THAT FIGURE PRE-DATES THE FEE AND
001100* BALANCE-AFTER FIELDS ADDED BELOW.  THE FIELD LIST IS THE
001200* CONTROLLING LAYOUT -- IT SUMS TO 145 AND THAT IS WHAT THE FD
001300* BELOW DECLARES.  DO NOT RE-SHRINK THE MONEY FIELDS TO FORCE
001400* THE OLD FIGURE -- SEE TICKET SL-126.
001500*----------------------------------------------------------------
001600* 2024-02-04 LGG  NEW FOR THE BATCH POSTING REWRITE -- SL-120
001700* 2024-02-12 MGR  ADDED JRN-FEE AND JRN-BALANCE-AFTER, RECORD
001800*                 LENGTH CORRECTED FROM 122 TO 145 -- SL-126
001900*================================================================
002000 01  JOURNAL-RECORD.
002100     05  JRN-ID                     PIC X(08).
002200     05  JRN-ACCT-ID                PIC X(08).
002300     05  JRN-CARD-ID                PIC X(08).
002400     05  JRN-TYPE                   PIC X(10).
002500         88  JRN-IS-WITHDRAWAL          VALUE "WITHDRAWAL".
002600         88  JRN-IS-TRANSFER             VALUE "TRANSFER  ".
002700         88  JRN-IS-DEPOSIT              VALUE "DEPOSIT   ".
002800     05  JRN-AMOUNT                 PIC S9(11)V9(4).
002900     05  JRN-FEE                    PIC S9(11)V9(4).
003000     05  JRN-RELATED-ACCT-ID        PIC X(08).
003100     05  JRN-RELATED-JRN-ID         PIC X(08).
003200     05  JRN-BALANCE-AFTER          PIC S9(11)V9(4).
003300     05  JRN-DESCRIPTION            PIC X(50).

003400*----------------------------------------------------------------
003500* ALTERNATE VIEW -- AMOUNT/FEE SPLIT INTO WHOLE-EUR AND
003600* FOUR-DECIMAL FRACTION, USED WHEN THE CONTROL REPORT EDITS THE
003700* RUN TOTALS ONTO THE 132-COLUMN PRINT LINE.
003800*----------------------------------------------------------------
003900 01  JOURNAL-AMOUNT-VIEW REDEFINES JOURNAL-RECORD.
004000     05  JAV-ID                     PIC X(08).
004100     05  JAV-ACCT-ID                PIC X(08).
004200     05  JAV-CARD-ID                PIC X(08).
004300     05  JAV-TYPE                   PIC X(10).
004400     05  JAV-AMOUNT-WHOLE           PIC S9(11).
004500     05  JAV-AMOUNT-FRACTION        PIC 9(04).
004600     05  JAV-FEE-WHOLE              PIC S9(11).
004700     05  JAV-FEE-FRACTION           PIC 9(04).
004800     05  FILLER                     PIC X(81).

