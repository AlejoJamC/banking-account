000100*================================================================
000200* REQREC    -- TRANSACTION REQUEST RECORD LAYOUT (INPUT STREAM)
000300*----------------------------------------------------------------
000400* UNIZARBANK SISTEMAS.  COPY MEMBER FOR THE TXN-REQUESTS FILE,
000500* READ BY BANK1 IN ARRIVAL ORDER.  RECORD LENGTH IS FIXED AT
000600* 49 CHARACTERS, NO RESERVE SLACK.
000700*----------------------------------------------------------------
000800* 2024-02-04 LGG  NEW FOR THE BATCH POSTING REWRITE, REPLACES
000900*                 THE OLD INTERACTIVE ACCEPT SCREENS IN THE
001000*                 BANK4/BANK6 ATM PROGRAMS -- TICKET SL-120
001100*================================================================
001200 01  TXN-REQUEST-RECORD.
001300     05  REQ-TYPE                   PIC X(10).
001400         88  REQ-IS-WITHDRAWAL          VALUE "WITHDRAWAL".
001500         88  REQ-IS-TRANSFER             VALUE "TRANSFER  ".
001600     05  REQ-ACCT-ID                PIC X(08).
001700     05  REQ-TO-ACCT-ID             PIC X(08).
001800     05  REQ-CARD-ID                PIC X(08).
001900     05  REQ-AMOUNT                 PIC S9(11)V9(4).

