000100*================================================================
000200* PROGRAM:     BANK0
000300* TITLE:       SEED-DATA -- SAMPLE MASTER FILE LOADER
000400*----------------------------------------------------------------
000500* RUN ONCE, BY HAND, TO STAND UP A SET OF MASTERS FOR A NEW
000600* ENVIRONMENT OR FOR DEVELOPER TESTING.  WRITES ONE SAMPLE USER,
000700* ONE SAMPLE ACCOUNT OWNED BY THAT USER, AND ONE SAMPLE DEBIT
000800* CARD ATTACHED TO THAT ACCOUNT.  NOT PART OF THE NIGHTLY RUN --
000900* DO NOT SCHEDULE THIS IN PRODUCTION JCL.
001000*----------------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------------
001300* 2021-06-04 LGG  ORIGINAL ESCRIBI -- WROTE ONE SAMPLE SHOW
001400*                 RECORD FOR THE TICKETING SCREEN (BANK7)
001500* 2024-02-06 LGG  REBUILT TO SEED THE USERS/ACCOUNTS/CARDS
001600*                 MASTERS INSTEAD -- TICKET SL-122
001700* 2024-02-11 MGR  SAMPLE VALUES NOW MATCH THE WORKED TRANSFER
001800*                 EXAMPLE IN THE POSTING RUNBOOK -- SL-126
001900* 2024-02-18 MGR  MASTERS MOVED TO PLAIN SEQUENTIAL FILES, KEYED
002000*                 BY POSITION IN THE SORTED DECK RATHER THAN AN
002100*                 INDEX -- MATCHES HOW BANK1 LOADS THEM. SL-131
002200*================================================================
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     BANK0.
002500 AUTHOR.         L GARCIA GIMENEZ.
002600 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
002700 DATE-WRITTEN.   06/04/2021.
002800 DATE-COMPILED.
002900 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-370.
003300 OBJECT-COMPUTER. IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS NUMERIC-DIGITS IS "0123456789".

003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT F-USERS ASSIGN TO DISK
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS FS-USR.

004200     SELECT F-ACCOUNTS ASSIGN TO DISK
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-ACC.

004500     SELECT F-CARDS ASSIGN TO DISK
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-CRD.

004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  F-USERS
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID IS "users.ubd".
005300 COPY USRREC.

005400 FD  F-ACCOUNTS
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID IS "accounts.ubd".
005700 COPY ACCREC.

005800 FD  F-CARDS
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "cards.ubd".
006100 COPY CRDREC.

006200 WORKING-STORAGE SECTION.
006300 77  FS-USR                  PIC X(02).
006400 77  FS-ACC                  PIC X(02).
006500 77  FS-CRD                  PIC X(02).

006600*----------------------------------------------------------------
006700* SAMPLE DATA -- ONE USER, ONE ACCOUNT (BALANCE 1000.00 EUR, SO
006800* IT LINES UP WITH THE WORKED TRANSFER EXAMPLE IN THE RUNBOOK),
006900* ONE DEBIT CARD.
007000*----------------------------------------------------------------
007100 01  SEED-COUNTERS.
007200     05  RECORDS-WRITTEN   PIC 9(03) COMP.

007300*----------------------------------------------------------------
007400* ALTERNATE VIEW -- THE COUNTER SEEN AS A FLAT BYTE STRING, USED
007500* ONLY WHEN DUMPING WORKING STORAGE FOR A JOB-ABEND WALKBACK.
007600*----------------------------------------------------------------
007700 01  SEED-COUNTERS-LOAD REDEFINES SEED-COUNTERS.
007800     05  FILLER                PIC X(02).

007900 01  SEED-AMOUNTS.
008000     05  SEED-BALANCE       PIC S9(11)V9(4).

008100*----------------------------------------------------------------
008200* ALTERNATE VIEW -- SAMPLE BALANCE SPLIT INTO WHOLE CURRENCY AND
008300* SUB-UNIT PARTS, FOR PRINTING IT ON THE RUN LOG.
008400*----------------------------------------------------------------
008500 01  SEED-AMOUNTS-SPLIT-VIEW REDEFINES SEED-AMOUNTS.
008600     05  WSAS-BALANCE-WHOLE    PIC S9(11).
008700     05  WSAS-BALANCE-FRACTION PIC 9(04).

008800 01  SEED-CARD-EXPIRY.
008900     05  SEED-EXPIRY-YYYYMM PIC 9(06).

009000*----------------------------------------------------------------
009100* ALTERNATE VIEW -- SAMPLE CARD EXPIRY SPLIT INTO YEAR AND
009200* MONTH, MATCHING CARD-EXPIRY-VIEW OVER CARD-RECORD IN CRDREC.
009300*----------------------------------------------------------------
009400 01  SEED-CARD-EXPIRY-VIEW REDEFINES SEED-CARD-EXPIRY.
009500     05  WSCE-YEAR             PIC 9(04).
009600     05  WSCE-MONTH            PIC 9(02).

009700 PROCEDURE DIVISION.
009800 0100-MAINLINE.
009900     PERFORM 1000-OPEN-MASTERS THRU 1000-EXIT.
010000     PERFORM 2000-WRITE-SAMPLE-USER THRU 2000-EXIT.
010100     PERFORM 3000-WRITE-SAMPLE-ACCOUNT THRU 3000-EXIT.
010200     PERFORM 4000-WRITE-SAMPLE-CARD THRU 4000-EXIT.
010300     PERFORM 9000-CLOSE-MASTERS THRU 9000-EXIT.
010400     DISPLAY "BANK0 -- MASTERS SEEDED, RECORDS WRITTEN: "
010500         RECORDS-WRITTEN.
010600     STOP RUN.

010700 1000-OPEN-MASTERS.
010800     OPEN OUTPUT F-USERS.
010900     IF FS-USR NOT = "00"
011000         DISPLAY "BANK0 -- OPEN F-USERS FAILED, STATUS "
011100             FS-USR
011200         GO TO 1000-EXIT
011300     END-IF.
011400     OPEN OUTPUT F-ACCOUNTS.
011500     IF FS-ACC NOT = "00"
011600         DISPLAY "BANK0 -- OPEN F-ACCOUNTS FAILED, STATUS "
011700             FS-ACC
011800         GO TO 1000-EXIT
011900     END-IF.
012000     OPEN OUTPUT F-CARDS.
012100     IF FS-CRD NOT = "00"
012200         DISPLAY "BANK0 -- OPEN F-CARDS FAILED, STATUS "
012300             FS-CRD.
012400 1000-EXIT.
012500     EXIT.

012600 2000-WRITE-SAMPLE-USER.
012700     MOVE "U0000001" TO USER-ID.
012800     MOVE "ana.sample@unizarbank.example" TO USER-EMAIL.
012900     MOVE "ANA SAMPLE GARCIA" TO USER-FULL-NAME.
013000     MOVE SPACES TO USER-BSN-ID.
013100     WRITE USER-RECORD.
013200     ADD 1 TO RECORDS-WRITTEN.
013300 2000-EXIT.
013400     EXIT.

013500 3000-WRITE-SAMPLE-ACCOUNT.
013600     INITIALIZE ACCOUNT-RECORD.
013700     MOVE "A0000001" TO ACCT-ID.
013800     MOVE "U0000001" TO ACCT-USER-ID.
013900     MOVE "ES91 2100 0418 4502 0005 1332" TO ACCT-NUMBER.
014000     MOVE 1000.0000 TO ACCT-BALANCE.
014100     MOVE "EUR" TO ACCT-CURRENCY.
014200     MOVE "ACTIVE    " TO ACCT-STATUS.
014300     WRITE ACCOUNT-RECORD.
014400     ADD 1 TO RECORDS-WRITTEN.
014500 3000-EXIT.
014600     EXIT.

014700 4000-WRITE-SAMPLE-CARD.
014800     INITIALIZE CARD-RECORD.
014900     MOVE "C0000001" TO CARD-ID.
015000     MOVE "A0000001" TO CARD-ACCT-ID.
015100     MOVE "4929-0000-0000-0001" TO CARD-NUMBER.
015200     MOVE "DEBIT " TO CARD-TYPE.
015300     MOVE 203012 TO CARD-EXPIRY-YYYYMM.
015400     MOVE "ACTIVE    " TO CARD-STATUS.
015500     WRITE CARD-RECORD.
015600     ADD 1 TO RECORDS-WRITTEN.
015700 4000-EXIT.
015800     EXIT.

015900 9000-CLOSE-MASTERS.
016000     CLOSE F-USERS.
016100     CLOSE F-ACCOUNTS.
016200     CLOSE F-CARDS.
016300 9000-EXIT.
016400     EXIT.





