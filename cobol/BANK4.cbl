000100*================================================================
000200* PROGRAM:     BANK4
000300* TITLE:       WITHDRAWAL-PROCESSOR -- VALIDATE AND POST A
000400*              SINGLE WITHDRAWAL REQUEST
000500*----------------------------------------------------------------
000600* CALLED BY BANK1 (MAIN POSTING DRIVER) ONCE PER TXN-REQUEST-
000700* RECORD WHOSE REQ-TYPE IS "WITHDRAWAL".  VALIDATES THE ACCOUNT
000800* AND CARD ARE BOTH ALREADY IN MEMORY (BANK1 LOOKS THEM UP AND
000900* PASSES THE RECORDS IN), RUNS THE SHARED DOMAIN RULES THROUGH
001000* BANK3, AND EITHER POSTS THE DEBIT TO THE IN-MEMORY ACCOUNT
001100* RECORD OR RETURNS A REJECT REASON.  BANK1 OWNS THE MASTER
001200* REWRITE AND THE JOURNAL/REJECT WRITES -- THIS PROGRAM ONLY
001300* COMPUTES.
001400*----------------------------------------------------------------
001500* PER THE POSTING RUNBOOK, A WITHDRAWAL NEVER CHARGES A FEE AND
001600* NEVER CHECKS THE ACCOUNT STATUS -- ONLY THE CARD STATUS.  THIS
001700* MATCHES THE OLD ATM SCREEN'S BEHAVIOUR (BANK4) AND IS
001800* DELIBERATE, NOT AN OVERSIGHT -- DO NOT "FIX" IT TO MATCH
001900* BANK6'S TRANSFER RULES.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 2020-03-11 LGG  ORIGINAL ATM WITHDRAWAL SCREEN (BANK1 OPTION 2)
002400* 2024-02-08 LGG  REBUILT AS THE WITHDRAWAL-PROCESSOR SUBPROGRAM
002500*                 FOR THE BATCH POSTING REWRITE -- TICKET SL-124
002600* 2024-02-14 MGR  VALIDATION ORDER NOW MATCHES THE RUNBOOK TABLE
002700*                 EXACTLY (CARD-OWNERSHIP BEFORE CARD-ACTIVE) --
002800*                 TICKET SL-128
002900*================================================================
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     BANK4.
003200 AUTHOR.         L GARCIA GIMENEZ.
003300 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
003400 DATE-WRITTEN.   03/11/2020.
003500 DATE-COMPILED.
003600 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.

004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  RULE-PARMS.
004600     05  RULE-FUNCTION     PIC X(04).
004700     05  RULE-AMOUNT       PIC S9(11)V9(4).
004800     05  RULE-BALANCE      PIC S9(11)V9(4).
004900     05  RULE-STATUS       PIC X(10).
005000     05  RULE-CURR-YM      PIC 9(06).
005100     05  RULE-EXP-YM       PIC 9(06).
005200     05  RULE-FLAG         PIC X(01).
005300     05  RULE-SHORTFALL    PIC S9(11)V9(4).

005400*----------------------------------------------------------------
005500* ALTERNATE VIEW -- THE TRANSACTION AMOUNT SEEN AS WHOLE CURRENCY
005600* AND SUB-UNIT PARTS, FOR THE REJECT LISTING WHEN IT PRINTS THE
005700* ATTEMPTED WITHDRAWAL AMOUNT NEXT TO THE REASON TEXT.
005800*----------------------------------------------------------------
005900 01  RULE-AMOUNT-SPLIT-VIEW REDEFINES RULE-PARMS.
006000     05  FILLER                PIC X(04).
006100     05  WRAS-AMOUNT-WHOLE     PIC S9(11).
006200     05  WRAS-AMOUNT-FRACTION  PIC 9(04).
006300     05  FILLER                PIC X(53).

006400*----------------------------------------------------------------
006500* ALTERNATE VIEW -- THE SHORTFALL SEEN THE SAME WAY, FOR THE SAME
006600* LISTING WHEN THE REJECT REASON IS INSUFFICIENT FUNDS.
006700*----------------------------------------------------------------
006800 01  RULE-SHORTFALL-SPLIT-VIEW REDEFINES RULE-PARMS.
006900     05  FILLER                  PIC X(57).
007000     05  WRSS-SHORTFALL-WHOLE    PIC S9(11).
007100     05  WRSS-SHORTFALL-FRACTION PIC 9(04).

007200*----------------------------------------------------------------
007300* REASON-CODE/TEXT TABLE FOR THIS PROGRAM'S OWN REJECTS, KEPT AS
007400* A REDEFINED VIEW SO A NEW ROW CAN BE ADDED WITHOUT DISTURBING
007500* THE OCCURS COUNT ELSEWHERE IN THE PROGRAM.
007600*----------------------------------------------------------------
007700 01  REASON-TABLE-AREA.
007800     05  REASON-ROW OCCURS 4 TIMES INDEXED BY REASON-IX.
007900         10  REASON-CODE   PIC X(04).
008000         10  REASON-TEXT   PIC X(60).

008100 01  REASON-TABLE-LOAD REDEFINES REASON-TABLE-AREA.
008200     05  FILLER               PIC X(256).

008300 01  WORK-SWITCHES.
008400     05  WTH-RESULT        PIC X(01) VALUE "Y".
008500         88  WTH-ACCEPTED          VALUE "Y".
008600         88  WTH-REJECTED          VALUE "N".
008700     05  REASON-FOUND      PIC X(01) VALUE "N".
008800         88  REASON-ROW-FOUND      VALUE "Y".
008900     05  TABLE-SUB         PIC 9(02) COMP.

009000 LINKAGE SECTION.
009100 COPY ACCREC REPLACING ACCOUNT-RECORD BY WP-ACCOUNT-REC
009200                       ACCOUNT-STATUS-VIEW BY
009300                           WP-ACCT-STATUS-VIEW.
009400 COPY CRDREC REPLACING CARD-RECORD BY WP-CARD-REC
009500                       CARD-EXPIRY-VIEW BY WP-CARD-EXPIRY-VIEW.
009600 COPY REQREC REPLACING TXN-REQUEST-RECORD BY WP-REQUEST-REC.
009700 01  WP-RESULT-FLAG       PIC X(01).
009800     88  WP-RESULT-POSTED     VALUE "Y".
009900     88  WP-RESULT-REJECTED   VALUE "N".
010000 01  WP-REASON-CODE       PIC X(04).
010100 01  WP-REASON-TEXT       PIC X(60).
010200 01  WP-FEE-AMOUNT        PIC S9(11)V9(4).

010300 PROCEDURE DIVISION USING WP-ACCOUNT-REC WP-CARD-REC
010400     WP-REQUEST-REC WP-RESULT-FLAG WP-REASON-CODE WP-REASON-TEXT
010500     WP-FEE-AMOUNT.
010600 0100-MAINLINE.
010700     PERFORM 0500-LOAD-REASON-TABLE THRU 0500-EXIT.
010800     SET WTH-ACCEPTED TO TRUE.
010900     MOVE SPACES TO WP-REASON-CODE.
011000     MOVE SPACES TO WP-REASON-TEXT.
011100     MOVE ZERO   TO WP-FEE-AMOUNT.

011200     PERFORM 1000-VALIDATE-WITHDRAWAL THRU 1000-EXIT.

011300     IF WTH-ACCEPTED
011400         PERFORM 2000-POST-WITHDRAWAL THRU 2000-EXIT
011500         SET WP-RESULT-POSTED TO TRUE
011600     ELSE
011700         SET WP-RESULT-REJECTED TO TRUE
011800     END-IF.

011900     GOBACK.

012000*----------------------------------------------------------------
012100* REASON TABLE -- LOADED ONCE PER CALL (THE PROGRAM IS SHORT-
012200* LIVED PER INVOCATION UNDER THE BATCH DRIVER, SO THE COST OF
012300* RELOADING IT EVERY TIME IS ACCEPTED).
012400*----------------------------------------------------------------
012500 0500-LOAD-REASON-TABLE.
012600     MOVE "ANFX" TO REASON-CODE (1).
012700     MOVE "ACCOUNT NOT FOUND"            TO REASON-TEXT (1).
012800     MOVE "CNFX" TO REASON-CODE (2).
012900     MOVE "CARD NOT FOUND"               TO REASON-TEXT (2).
013000     MOVE "CAMM" TO REASON-CODE (3).
013100     MOVE "CARD DOES NOT BELONG TO ACCOUNT" TO REASON-TEXT (3).
013200     MOVE "ACTC" TO REASON-CODE (4).
013300     MOVE "CARD IS NOT ACTIVE"           TO REASON-TEXT (4).
013400 0500-EXIT.
013500     EXIT.

013600*----------------------------------------------------------------
013700* VALIDATION ORDER PER THE POSTING RUNBOOK, WITHDRAWAL TABLE:
013800*   1. ACCOUNT EXISTS           (ANFX, RAISED BY BANK1 CALLER)
013900*   2. CARD EXISTS               (CNFX, RAISED BY BANK1 CALLER)
014000*   3. CARD BELONGS TO ACCOUNT   (CAMM)
014100*   4. CARD IS ACTIVE            (ACTC)
014200*   5. AMOUNT POSITIVE           (AMTP)
014300*   6. SUFFICIENT FUNDS          (NSFX)
014400* BANK1 HAS ALREADY CONFIRMED THE ACCOUNT AND CARD MASTER
014500* RECORDS WERE FOUND BEFORE CALLING THIS PROGRAM, SO STEPS 1
014600* AND 2 ARE NOT REPEATED HERE.
014700*----------------------------------------------------------------
014800 1000-VALIDATE-WITHDRAWAL.
014900     IF CARD-ACCT-ID OF WP-CARD-REC NOT = ACCT-ID OF WP-ACCOUNT-REC
015000         MOVE "CAMM" TO WP-REASON-CODE
015100         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
015200         SET WTH-REJECTED TO TRUE
015300         GO TO 1000-EXIT
015400     END-IF.

015500     MOVE CARD-STATUS OF WP-CARD-REC TO RULE-STATUS.
015600     MOVE "ACTC" TO RULE-FUNCTION.
015700     CALL "BANK3" USING RULE-PARMS.
015800     IF RULE-FLAG = "N"
015900         MOVE "ACTC" TO WP-REASON-CODE
016000         PERFORM 1900-LOOKUP-REASON-TEXT THRU 1900-EXIT
016100         SET WTH-REJECTED TO TRUE
016200         GO TO 1000-EXIT
016300     END-IF.

016400     MOVE REQ-AMOUNT OF WP-REQUEST-REC TO RULE-AMOUNT.
016500     MOVE "AMTP" TO RULE-FUNCTION.
016600     CALL "BANK3" USING RULE-PARMS.
016700     IF RULE-FLAG = "N"
016800         MOVE "AMTP" TO WP-REASON-CODE
016900         MOVE "WITHDRAWAL AMOUNT MUST BE POSITIVE"
017000             TO WP-REASON-TEXT
017100         SET WTH-REJECTED TO TRUE
017200         GO TO 1000-EXIT
017300     END-IF.

017400     MOVE ACCT-BALANCE OF WP-ACCOUNT-REC TO RULE-BALANCE.
017500     MOVE "NSFX" TO RULE-FUNCTION.
017600     CALL "BANK3" USING RULE-PARMS.
017700     IF RULE-FLAG = "N"
017800         MOVE "NSFX" TO WP-REASON-CODE
017900         STRING "INSUFFICIENT FUNDS, SHORT BY "
018000             RULE-SHORTFALL DELIMITED BY SIZE
018100             INTO WP-REASON-TEXT
018200         SET WTH-REJECTED TO TRUE
018300     END-IF.
018400 1000-EXIT.
018500     EXIT.

018600*----------------------------------------------------------------
018700* LOOKS UP THE STANDARD REASON TEXT FOR A CODE ALREADY MOVED TO
018800* WP-REASON-CODE.  A MISS LEAVES A FALLBACK TEXT RATHER THAN AN
018900* EMPTY FIELD ON THE REJECTS REPORT.
019000*----------------------------------------------------------------
019100 1900-LOOKUP-REASON-TEXT.
019200     SET REASON-FOUND TO FALSE.
019300     SET REASON-IX TO 1.
019400     SEARCH REASON-ROW
019500         AT END
019600             MOVE "REASON CODE NOT ON FILE" TO WP-REASON-TEXT
019700         WHEN REASON-CODE (REASON-IX) = WP-REASON-CODE
019800             MOVE REASON-TEXT (REASON-IX) TO WP-REASON-TEXT
019900             SET REASON-FOUND TO TRUE
020000     END-SEARCH.
020100 1900-EXIT.
020200     EXIT.

020300*----------------------------------------------------------------
020400* POSTING -- DEBIT THE IN-MEMORY ACCOUNT RECORD.  NO FEE IS
020500* CHARGED ON A WITHDRAWAL REGARDLESS OF CARD TYPE.  BANK1
020600* REWRITES THE MASTER AND WRITES THE JOURNAL ROW AFTER THIS
020700* PROGRAM RETURNS.
020800*----------------------------------------------------------------
020900 2000-POST-WITHDRAWAL.
021000     MOVE ZERO TO WP-FEE-AMOUNT.
021100     SUBTRACT REQ-AMOUNT OF WP-REQUEST-REC
021200         FROM ACCT-BALANCE OF WP-ACCOUNT-REC.
021300 2000-EXIT.
021400     EXIT.





