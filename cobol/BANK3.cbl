000100*================================================================
000200* PROGRAM:     BANK3
000300* TITLE:       ACCOUNT-DOMAIN-RULES -- SHARED VALIDATION LIBRARY
000400*----------------------------------------------------------------
000500* CALLED BY BANK4 (WITHDRAWAL-PROCESSOR) AND BANK6 (TRANSFER-
000600* PROCESSOR) TO RUN THE DOMAIN CHECKS THAT DO NOT NEED A MASTER
000700* LOOKUP: POSITIVE AMOUNT, SUFFICIENT FUNDS, ACCOUNT-ACTIVE,
000800* CARD-ACTIVE.  THE CARD-EXPIRY PREDICATE IS KEPT HERE TOO AS A
000900* SEPARATE, REUSABLE CHECK EVEN THOUGH THE POSTING PATHS BELOW
001000* DO NOT CALL IT -- SEE THE NOTE ON FUNCTION CODE EXPC.
001100*----------------------------------------------------------------
001200* CHANGE LOG
001300*----------------------------------------------------------------
001400* 2020-03-11 LGG  ORIGINAL PERIOD_BANK -- SCHEDULED RECURRING
001500*                 TRANSFER DATA-ENTRY SCREEN (BANK1 OPTION 5)
001600* 2024-02-07 LGG  REBUILT AS THE ACCOUNT-DOMAIN-RULES SUBPROGRAM
001700*                 FOR THE BATCH POSTING REWRITE -- TICKET SL-123
001800* 2024-02-13 MGR  ADDED DR-SHORTFALL OUTPUT FOR THE NSFX REJECT
001900*                 REASON TEXT -- TICKET SL-127
002000*================================================================
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.     BANK3.
002300 AUTHOR.         L GARCIA GIMENEZ.
002400 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
002500 DATE-WRITTEN.   03/11/2020.
002600 DATE-COMPILED.
002700 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.

003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 01  FUNCTION-SWITCH.
003700     05  FUNCTION-OK       PIC X(01) VALUE "Y".
003800         88  FUNCTION-KNOWN     VALUE "Y".
003900         88  FUNCTION-UNKNOWN   VALUE "N".

004000*----------------------------------------------------------------
004100* ALTERNATE VIEW -- THE SWITCH BYTE SEEN AS PLAIN FILLER, USED
004200* ONLY WHEN DUMPING WORKING STORAGE FOR A JOB-ABEND WALKBACK.
004300*----------------------------------------------------------------
004400 01  FUNCTION-SWITCH-LOAD REDEFINES FUNCTION-SWITCH.
004500     05  FILLER               PIC X(01).

004600 LINKAGE SECTION.
004700 01  DR-PARM-AREA.
004800     05  DR-FUNCTION-CODE     PIC X(04).
004900         88  DR-FN-AMOUNT-POS      VALUE "AMTP".
005000         88  DR-FN-SUFF-FUNDS      VALUE "NSFX".
005100         88  DR-FN-ACCT-ACTIVE     VALUE "ACTA".
005200         88  DR-FN-CARD-ACTIVE     VALUE "ACTC".
005300         88  DR-FN-CARD-EXPIRED    VALUE "EXPC".
005400     05  DR-AMOUNT            PIC S9(11)V9(4).
005500     05  DR-BALANCE           PIC S9(11)V9(4).
005600     05  DR-STATUS            PIC X(10).
005700     05  DR-CURRENT-YYYYMM    PIC 9(06).
005800     05  DR-EXPIRY-YYYYMM     PIC 9(06).
005900     05  DR-RESULT-FLAG       PIC X(01).
006000         88  DR-RESULT-PASS        VALUE "Y".
006100         88  DR-RESULT-FAIL        VALUE "N".
006200     05  DR-SHORTFALL         PIC S9(11)V9(4).

006300*----------------------------------------------------------------
006400* ALTERNATE VIEW -- DR-CURRENT-YYYYMM/DR-EXPIRY-YYYYMM SEEN AS
006500* SEPARATE YEAR/MONTH SUB-FIELDS FOR THE EXPIRY COMPARISON.
006600*----------------------------------------------------------------
006700 01  DR-PARM-DATE-VIEW REDEFINES DR-PARM-AREA.
006800     05  FILLER               PIC X(44).
006900     05  DRV-CURRENT-DATE.
007000         10  DRV-CURRENT-YEAR  PIC 9(04).
007100         10  DRV-CURRENT-MONTH PIC 9(02).
007200     05  DRV-EXPIRY-DATE.
007300         10  DRV-EXPIRY-YEAR   PIC 9(04).
007400         10  DRV-EXPIRY-MONTH  PIC 9(02).
007500     05  FILLER               PIC X(16).

007600*----------------------------------------------------------------
007700* ALTERNATE VIEW -- THE WHOLE CALL PARAMETER AREA AS ONE FLAT
007800* BYTE STRING, USED ONLY WHEN DUMPING WORKING STORAGE FOR A
007900* JOB-ABEND WALKBACK.
008000*----------------------------------------------------------------
008100 01  DR-PARM-AREA-LOAD REDEFINES DR-PARM-AREA.
008200     05  FILLER               PIC X(72).

008300 PROCEDURE DIVISION USING DR-PARM-AREA.
008400 0100-MAINLINE.
008500     MOVE "N" TO DR-RESULT-FLAG.
008600     MOVE ZERO TO DR-SHORTFALL.

008700     IF DR-FN-AMOUNT-POS
008800         PERFORM 1000-CHECK-AMOUNT-POSITIVE THRU 1000-EXIT
008900     ELSE IF DR-FN-SUFF-FUNDS
009000         PERFORM 2000-CHECK-SUFFICIENT-FUNDS THRU 2000-EXIT
009100     ELSE IF DR-FN-ACCT-ACTIVE
009200         PERFORM 3000-CHECK-ACCT-ACTIVE THRU 3000-EXIT
009300     ELSE IF DR-FN-CARD-ACTIVE
009400         PERFORM 4000-CHECK-CARD-ACTIVE THRU 4000-EXIT
009500     ELSE IF DR-FN-CARD-EXPIRED
009600         PERFORM 5000-CHECK-CARD-EXPIRED THRU 5000-EXIT
009700     ELSE
009800         DISPLAY "BANK3 -- UNKNOWN FUNCTION CODE: "
009900             DR-FUNCTION-CODE
010000     END-IF.

010100     GOBACK.

010200*----------------------------------------------------------------
010300* RULE AMTP -- AN AMOUNT MUST BE STRICTLY POSITIVE; THE REQUEST
010400* INTERFACE FURTHER REQUIRES AT LEAST 0.01.
010500*----------------------------------------------------------------
010600 1000-CHECK-AMOUNT-POSITIVE.
010700     IF DR-AMOUNT >= 0.01
010800         SET DR-RESULT-PASS TO TRUE
010900     ELSE
011000         SET DR-RESULT-FAIL TO TRUE
011100     END-IF.
011200 1000-EXIT.
011300     EXIT.

011400*----------------------------------------------------------------
011500* RULE NSFX -- A DEBIT OF DR-AMOUNT FROM DR-BALANCE REQUIRES
011600* DR-BALANCE >= DR-AMOUNT.  CALLER PASSES AMOUNT+FEE FOR A
011700* TRANSFER.  SHORTFALL IS RETURNED FOR THE REJECT REASON TEXT.
011800*----------------------------------------------------------------
011900 2000-CHECK-SUFFICIENT-FUNDS.
012000     IF DR-BALANCE >= DR-AMOUNT
012100         SET DR-RESULT-PASS TO TRUE
012200         MOVE ZERO TO DR-SHORTFALL
012300     ELSE
012400         SET DR-RESULT-FAIL TO TRUE
012500         COMPUTE DR-SHORTFALL = DR-AMOUNT - DR-BALANCE
012600     END-IF.
012700 2000-EXIT.
012800     EXIT.

012900*----------------------------------------------------------------
013000* RULE ACTA -- ACCOUNT STATUS MUST BE EXACTLY "ACTIVE"; BOTH
013100* "SUSPENDED" AND "CLOSED" ARE INACTIVE.
013200*----------------------------------------------------------------
013300 3000-CHECK-ACCT-ACTIVE.
013400     IF DR-STATUS = "ACTIVE    "
013500         SET DR-RESULT-PASS TO TRUE
013600     ELSE
013700         SET DR-RESULT-FAIL TO TRUE
013800     END-IF.
013900 3000-EXIT.
014000     EXIT.

014100*----------------------------------------------------------------
014200* RULE ACTC -- THE POSTING PATHS TEST ONLY THE CARD-STATUS
014300* FIELD, NOT THE EXPIRY DATE -- THAT MATCHES THE BEHAVIOUR OF
014400* THE ORIGINAL ON-LINE SERVICES AND MUST NOT BE "IMPROVED" ON
014500* WITHOUT A RUNBOOK CHANGE.  SEE 5000-CHECK-CARD-EXPIRED FOR
014600* THE SEPARATE, REUSABLE EXPIRY RULE.
014700*----------------------------------------------------------------
014800 4000-CHECK-CARD-ACTIVE.
014900     IF DR-STATUS = "ACTIVE    "
015000         SET DR-RESULT-PASS TO TRUE
015100     ELSE
015200         SET DR-RESULT-FAIL TO TRUE
015300     END-IF.
015400 4000-EXIT.
015500     EXIT.

015600*----------------------------------------------------------------
015700* RULE EXPC -- A CARD IS EXPIRED WHEN THE CURRENT YEAR-MONTH IS
015800* STRICTLY AFTER ITS EXPIRY YEAR-MONTH (A CARD EXPIRING 2027-03
015900* IS STILL VALID DURING 2027-03).  RESULT-PASS HERE MEANS "NOT
016000* EXPIRED", TO MATCH THE SENSE OF THE OTHER RESULT FLAGS.
016100*----------------------------------------------------------------
016200 5000-CHECK-CARD-EXPIRED.
016300     IF DR-CURRENT-YYYYMM > DR-EXPIRY-YYYYMM
016400         SET DR-RESULT-FAIL TO TRUE
016500     ELSE
016600         SET DR-RESULT-PASS TO TRUE
016700     END-IF.
016800 5000-EXIT.
016900     EXIT.




