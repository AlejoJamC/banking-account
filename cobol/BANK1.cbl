000100*================================================================
000200* PROGRAM:     BANK1
000300* TITLE:       MAIN POSTING DRIVER -- NIGHTLY TRANSACTION
000400*              REQUEST BATCH
000500*----------------------------------------------------------------
000600* LOADS THE ACCOUNTS AND CARDS MASTERS INTO MEMORY (BOTH ARRIVE
000700* PRE-SORTED BY KEY, SO EACH TABLE IS SEARCHED WITH SEARCH ALL
000800* RATHER THAN A LINEAR SCAN), THEN READS THE TXN-REQUESTS FILE
000900* ONE RECORD AT A TIME IN ARRIVAL ORDER.  EACH REQUEST IS EITHER
001000* POSTED -- UPDATING THE IN-MEMORY ACCOUNT ROW(S) AND WRITING ONE
001100* OR TWO JOURNAL RECORDS -- OR REJECTED, IN WHICH CASE A REJECT
001200* RECORD IS WRITTEN CARRYING THE REASON CODE AND TEXT.  AT END
001300* OF RUN THE WHOLE ACCOUNTS TABLE IS WRITTEN BACK OUT AS THE NEW
001400* ACCOUNTS MASTER AND A ONE-PAGE CONTROL REPORT IS PRINTED.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 2020-03-11 LGG  ORIGINAL ATM MAIN MENU (TARJETAS/INTENTOS PIN
001900*                 CHECK, OPTIONS 1-8)
002000* 2024-02-04 LGG  REBUILT AS THE BATCH POSTING DRIVER FOR THE
002100*                 NIGHTLY RUN -- TICKET SL-117.  SCREENS AND PIN
002200*                 CHECKING REMOVED, REPLACED BY TXN-REQUESTS
002300* 2024-02-17 MGR  MASTER TABLES LOADED FROM PLAIN SEQUENTIAL
002400*                 FILES INSTEAD OF THE OLD INDEXED TARJETAS FILE
002500*                 -- TICKET SL-131
002600* 2024-02-20 MGR  TRANSFER FEE IS NOW COMPUTED ONCE BY BANK8 AND
002700*                 PASSED TO BANK6, NOT RECOMPUTED INSIDE IT --
002800*                 TICKET SL-132
002900* 1999-02-02 LGG  Y2K REVIEW -- RUN DATE IS TAKEN FROM FUNCTION
003000*                 CURRENT-DATE, ALREADY FOUR-DIGIT YEAR, NO
003100*                 CHANGE REQUIRED
003200*================================================================
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     BANK1.
003500 AUTHOR.         L GARCIA GIMENEZ.
003600 INSTALLATION.   UNIZARBANK SISTEMAS -- BATCH POSTING PROJECT.
003700 DATE-WRITTEN.   03/11/2020.
003800 DATE-COMPILED.
003900 SECURITY.       UNIZARBANK INTERNAL USE ONLY.

004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.

004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT F-ACCOUNTS-IN ASSIGN TO DISK
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-ACC-IN.

005100     SELECT F-ACCOUNTS-OUT ASSIGN TO DISK
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-ACC-OUT.

005400     SELECT F-CARDS ASSIGN TO DISK
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-CRD.

005700     SELECT F-REQUESTS ASSIGN TO DISK
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS FS-REQ.

006000     SELECT F-JOURNAL ASSIGN TO DISK
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FS-JRN.

006300     SELECT F-REJECTS ASSIGN TO DISK
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-REJ.

006600     SELECT F-CTLRPT ASSIGN TO PRINTER
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-RPT.

006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  F-ACCOUNTS-IN
007200     LABEL RECORD STANDARD
007300     VALUE OF FILE-ID IS "accounts.ubd".
007400 COPY ACCREC.

007500 FD  F-ACCOUNTS-OUT
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID IS "accounts.ubd".
007800 01  ACCOUNTS-OUT-RECORD       PIC X(86).

007900 FD  F-CARDS
008000     LABEL RECORD STANDARD
008100     VALUE OF FILE-ID IS "cards.ubd".
008200 COPY CRDREC.

008300 FD  F-REQUESTS
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID IS "requests.ubd".
008600 COPY REQREC.

008700 FD  F-JOURNAL
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID IS "journal.ubd".
009000 COPY JRNREC.

009100 FD  F-REJECTS
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID IS "rejects.ubd".
009400 COPY REJREC.

009500 FD  F-CTLRPT
009600     LABEL RECORD STANDARD
009700     VALUE OF FILE-ID IS "ctlrpt.lst".
009800 01  CTLRPT-LINE               PIC X(132).

009900 WORKING-STORAGE SECTION.
010000 77  FS-ACC-IN                PIC X(02).
010100 77  FS-ACC-OUT               PIC X(02).
010200 77  FS-CRD                   PIC X(02).
010300 77  FS-REQ                   PIC X(02).
010400 77  FS-JRN                   PIC X(02).
010500 77  FS-REJ                   PIC X(02).
010600 77  FS-RPT                   PIC X(02).

010700*----------------------------------------------------------------
010800* IN-MEMORY MASTER TABLES -- LOADED ONCE AT THE START OF THE RUN.
010900* BOTH MASTERS ARRIVE SORTED BY KEY, SO LOOKUPS USE SEARCH ALL.
011000* THE UPPER BOUND OF 5000 ACCOUNTS / 5000 CARDS IS THE SAME SIZE
011100* LIMIT THE SORT STEP IN THE RECONCILIATION JOB USES, PER THE
011200* RUNBOOK; AN OVERFLOW ABENDS THE RUN RATHER THAN TRUNCATE IT.
011300*----------------------------------------------------------------
011400 01  ACCT-TABLE-AREA.
011500     05  ACCT-ROW OCCURS 5000 TIMES
011600             ASCENDING KEY IS ATR-ID
011700             INDEXED BY ACCT-IX ACCT-SAVE-IX.
011800         10  ATR-ID        PIC X(08).
011900         10  ATR-USER-ID   PIC X(08).
012000         10  ATR-NUMBER    PIC X(34).
012100         10  ATR-BALANCE   PIC S9(11)V9(4).
012200         10  ATR-CURRENCY  PIC X(03).
012300         10  ATR-STATUS    PIC X(10).

012400 01  CARD-TABLE-AREA.
012500     05  CARD-ROW OCCURS 5000 TIMES
012600             ASCENDING KEY IS CDT-ID
012700             INDEXED BY CARD-IX.
012800         10  CDT-ID        PIC X(08).
012900         10  CDT-ACCT-ID   PIC X(08).
013000         10  CDT-NUMBER    PIC X(19).
013100         10  CDT-TYPE      PIC X(06).
013200         10  CARD-EXPIRY    PIC 9(06).
013300         10  CDT-STATUS    PIC X(10).

013400 01  TABLE-COUNTS.
013500     05  ACCT-COUNT     PIC 9(04) COMP.
013600     05  CARD-COUNT        PIC 9(04) COMP.

013700*----------------------------------------------------------------
013800* CONTROL REPORT COUNTERS -- ALL COMP, ACCUMULATED THROUGHOUT
013900* THE POSTING LOOP AND PRINTED ONCE AT THE END OF THE RUN.
014000*----------------------------------------------------------------
014100 01  CONTROL-COUNTERS.
014200     05  REQUESTS-READ     PIC 9(07) COMP.
014300     05  WITHDRAWALS-OK    PIC 9(07) COMP.
014400     05  TRANSFERS-OK      PIC 9(07) COMP.
014500     05  REQUESTS-REJECTED PIC 9(07) COMP.
014600     05  JOURNAL-SEQ       PIC 9(07) COMP.

014700 01  JOURNAL-SEQ-ED        PIC 9(07).

014800 01  CONTROL-AMOUNTS.
014900     05  TOTAL-AMOUNT-POSTED  PIC S9(11)V9(4).
015000     05  TOTAL-FEES-CHARGED   PIC S9(11)V9(4).

015100*----------------------------------------------------------------
015200* ALTERNATE VIEW -- THE RUN TOTAL SEEN AS WHOLE CURRENCY AND
015300* SUB-UNIT PARTS, FOR THE CONTROL REPORT'S TOTAL-POSTED COLUMN.
015400*----------------------------------------------------------------
015500 01  CONTROL-AMOUNTS-SPLIT-VIEW REDEFINES CONTROL-AMOUNTS.
015600     05  WCAS-AMOUNT-WHOLE       PIC S9(11).
015700     05  WCAS-AMOUNT-FRACTION    PIC 9(04).
015800     05  FILLER                  PIC X(15).

015900 01  END-OF-FILE-SWITCHES.
016000     05  REQUESTS-EOF      PIC X(01) VALUE "N".
016100         88  REQUESTS-AT-EOF      VALUE "Y".

016200 01  WORK-FIELDS.
016300     05  REQUEST-TYPE-WORK PIC X(10).
016400     05  FROM-ACCT-FOUND   PIC X(01).
016500         88  FROM-ACCT-IS-FOUND   VALUE "Y".
016600     05  TO-ACCT-FOUND     PIC X(01).
016700         88  TO-ACCT-IS-FOUND     VALUE "Y".
016800     05  CARD-FOUND        PIC X(01).
016900         88  CARD-IS-FOUND        VALUE "Y".
017000     05  FROM-ROW-IX       PIC 9(04) COMP.
017100     05  TO-ROW-IX         PIC 9(04) COMP.
017200     05  CARD-ROW-IX       PIC 9(04) COMP.
017300     05  FEE-THIS-REQUEST  PIC S9(11)V9(4).
017400     05  REJECT-REASON     PIC X(04).
017500     05  REJECT-TEXT       PIC X(60).
017600     05  FROM-JRN-ID       PIC X(08).
017700     05  TO-JRN-ID         PIC X(08).
017800     05  NEXT-JRN-ID       PIC X(08).

017900*----------------------------------------------------------------
018000* PARAMETER AREA FOR THE FEE-CALCULATOR SUBPROGRAM.  BANK3 IS
018100* NOT CALLED DIRECTLY FROM HERE -- BANK4 AND BANK6 RUN THE
018200* DOMAIN-RULES CHECKS THEMSELVES.
018300*----------------------------------------------------------------
018400 01  FEE-PARMS.
018500     05  FC-CARD-TYPE      PIC X(06).
018600     05  FC-AMOUNT         PIC S9(11)V9(4).
018700     05  FC-FEE-AMOUNT     PIC S9(11)V9(4).

018800*----------------------------------------------------------------
018900* ALTERNATE VIEW -- THE TRANSFER AMOUNT PASSED TO BANK8, SEEN AS
019000* WHOLE CURRENCY AND SUB-UNIT PARTS FOR THE REJECT LISTING.
019100*----------------------------------------------------------------
019200 01  FEE-AMOUNT-SPLIT-VIEW REDEFINES FEE-PARMS.
019300     05  FILLER                  PIC X(06).
019400     05  WFAS-AMOUNT-WHOLE       PIC S9(11).
019500     05  WFAS-AMOUNT-FRACTION    PIC 9(04).
019600     05  FILLER                  PIC X(15).

019700*----------------------------------------------------------------
019800* ALTERNATE VIEW -- THE FEE BANK8 HANDS BACK, SEEN THE SAME WAY
019900* FOR THE SAME LISTING.
020000*----------------------------------------------------------------
020100 01  FEE-RESULT-SPLIT-VIEW REDEFINES FEE-PARMS.
020200     05  FILLER                  PIC X(21).
020300     05  WFRS-FEE-WHOLE          PIC S9(11).
020400     05  WFRS-FEE-FRACTION       PIC 9(04).

020500*----------------------------------------------------------------
020600* WITHDRAWAL CALL PARAMETERS -- PASSED TO BANK4 AS SEPARATE
020700* ITEMS, IN THE SAME ORDER BANK4 DECLARES THEM IN ITS LINKAGE
020800* SECTION.  EACH MASTER COPY IS RENAMED BY REPLACING SO ITS
020900* FIELDS STAY QUALIFIED AS "OF WP-xxx" BELOW.
021000*----------------------------------------------------------------
021100 COPY ACCREC REPLACING ACCOUNT-RECORD BY WP-ACCOUNT-REC
021200                       ACCOUNT-STATUS-VIEW BY
021300                           WP-ACCT-STATUS-VIEW.
021400 COPY CRDREC REPLACING CARD-RECORD BY WP-CARD-REC
021500                       CARD-EXPIRY-VIEW BY
021600                           WP-CARD-EXPIRY-VIEW.
021700 COPY REQREC REPLACING TXN-REQUEST-RECORD BY WP-REQUEST-REC.
021800 01  WP-RESULT-FLAG    PIC X(01).
021900 01  WP-REASON-CODE    PIC X(04).
022000 01  WP-REASON-TEXT    PIC X(60).
022100 01  WP-FEE-AMOUNT     PIC S9(11)V9(4).

022200*----------------------------------------------------------------
022300* TRANSFER CALL PARAMETERS -- PASSED TO BANK6, SAME SCHEME, WITH
022400* ACCREC COPIED TWICE (ONE RENAME PER LEG).
022500*----------------------------------------------------------------
022600 COPY ACCREC REPLACING ACCOUNT-RECORD BY TP-FROM-ACCT-REC
022700                       ACCOUNT-STATUS-VIEW BY
022800                           TP-FROM-ACCT-STATUS-VIEW.
022900 COPY ACCREC REPLACING ACCOUNT-RECORD BY TP-TO-ACCT-REC
023000                       ACCOUNT-STATUS-VIEW BY
023100                           TP-TO-ACCT-STATUS-VIEW.
023200 COPY CRDREC REPLACING CARD-RECORD BY TP-CARD-REC
023300                       CARD-EXPIRY-VIEW BY
023400                           TP-CARD-EXPIRY-VIEW.
023500 COPY REQREC REPLACING TXN-REQUEST-RECORD BY TP-REQUEST-REC.
023600 01  TP-FEE-AMOUNT     PIC S9(11)V9(4).
023700 01  TP-RESULT-FLAG    PIC X(01).
023800 01  TP-REASON-CODE    PIC X(04).
023900 01  TP-REASON-TEXT    PIC X(60).

024000*----------------------------------------------------------------
024100* REPORT HEADING AND DETAIL LINES -- PRINTED ONCE, AT THE END OF
024200* THE RUN.  KEPT AS SEPARATE 01-LEVELS, BUILDING ONE PRINT LINE
024300* AT A TIME INTO CTLRPT-LINE.
024400*----------------------------------------------------------------
024500 01  RPT-HEADING.
024600     05  FILLER               PIC X(40) VALUE
024700         "UNIZARBANK SISTEMAS -- POSTING CONTROL R".
024800     05  FILLER               PIC X(40) VALUE
024900         "EPORT".
025000     05  FILLER               PIC X(52) VALUE SPACES.

025100 01  RPT-DETAIL-LINE.
025200     05  RPT-LABEL         PIC X(40).
025300     05  RPT-NUMBER        PIC ZZZ,ZZZ,ZZ9.
025400     05  RPT-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.9999-.
025500     05  FILLER               PIC X(72).

025600 PROCEDURE DIVISION.
025700 0100-MAINLINE.
025800     PERFORM 1000-LOAD-MASTERS THRU 1000-EXIT.
025900     PERFORM 2000-POST-REQUESTS THRU 2000-EXIT.
026000     PERFORM 3000-REWRITE-ACCOUNTS THRU 3000-EXIT.
026100     PERFORM 9000-PRINT-CONTROL-REPORT THRU 9000-EXIT.
026200     STOP RUN.

026300*----------------------------------------------------------------
026400* LOADS THE ACCOUNTS AND CARDS MASTERS INTO THE IN-MEMORY TABLES
026500* ABOVE.  BOTH FILES ARE DELIVERED SORTED BY KEY, SO THE TABLES
026600* ARE SEARCHED WITH SEARCH ALL FURTHER DOWN.
026700*----------------------------------------------------------------
026800 1000-LOAD-MASTERS.
026900     MOVE ZERO TO ACCT-COUNT.
027000     MOVE ZERO TO CARD-COUNT.

027100     OPEN INPUT F-ACCOUNTS-IN.
027200     IF FS-ACC-IN NOT = "00"
027300         DISPLAY "BANK1 -- OPEN F-ACCOUNTS-IN FAILED, STATUS "
027400             FS-ACC-IN
027500         GO TO 1000-EXIT
027600     END-IF.
027700     READ F-ACCOUNTS-IN.
027800     PERFORM 1100-LOAD-ONE-ACCOUNT THRU 1100-EXIT
027900         UNTIL FS-ACC-IN = "10".
028000     CLOSE F-ACCOUNTS-IN.

028100     OPEN INPUT F-CARDS.
028200     IF FS-CRD NOT = "00"
028300         DISPLAY "BANK1 -- OPEN F-CARDS FAILED, STATUS " FS-CRD
028400         GO TO 1000-EXIT
028500     END-IF.
028600     READ F-CARDS.
028700     PERFORM 1200-LOAD-ONE-CARD THRU 1200-EXIT
028800         UNTIL FS-CRD = "10".
028900     CLOSE F-CARDS.
029000 1000-EXIT.
029100     EXIT.

029200 1100-LOAD-ONE-ACCOUNT.
029300     IF FS-ACC-IN = "00"
029400         ADD 1 TO ACCT-COUNT
029500         SET ACCT-IX TO ACCT-COUNT
029600         MOVE ACCT-ID       TO ATR-ID (ACCT-IX)
029700         MOVE ACCT-USER-ID  TO ATR-USER-ID (ACCT-IX)
029800         MOVE ACCT-NUMBER   TO ATR-NUMBER (ACCT-IX)
029900         MOVE ACCT-BALANCE  TO ATR-BALANCE (ACCT-IX)
030000         MOVE ACCT-CURRENCY TO ATR-CURRENCY (ACCT-IX)
030100         MOVE ACCT-STATUS   TO ATR-STATUS (ACCT-IX)
030200     END-IF.
030300     READ F-ACCOUNTS-IN.
030400 1100-EXIT.
030500     EXIT.

030600 1200-LOAD-ONE-CARD.
030700     IF FS-CRD = "00"
030800         ADD 1 TO CARD-COUNT
030900         SET CARD-IX TO CARD-COUNT
031000         MOVE CARD-ID          TO CDT-ID (CARD-IX)
031100         MOVE CARD-ACCT-ID     TO CDT-ACCT-ID (CARD-IX)
031200         MOVE CARD-NUMBER      TO CDT-NUMBER (CARD-IX)
031300         MOVE CARD-TYPE        TO CDT-TYPE (CARD-IX)
031400         MOVE CARD-EXPIRY-YYYYMM TO CARD-EXPIRY (CARD-IX)
031500         MOVE CARD-STATUS      TO CDT-STATUS (CARD-IX)
031600     END-IF.
031700     READ F-CARDS.
031800 1200-EXIT.
031900     EXIT.

032000*----------------------------------------------------------------
032100* MAIN POSTING LOOP -- ONE TXN-REQUEST-RECORD AT A TIME, IN
032200* ARRIVAL ORDER.  OPENS THE REQUESTS, JOURNAL AND REJECTS FILES
032300* FOR THE DURATION OF THE LOOP.
032400*----------------------------------------------------------------
032500 2000-POST-REQUESTS.
032600     MOVE ZERO TO REQUESTS-READ.
032700     MOVE ZERO TO WITHDRAWALS-OK.
032800     MOVE ZERO TO TRANSFERS-OK.
032900     MOVE ZERO TO REQUESTS-REJECTED.
033000     MOVE ZERO TO JOURNAL-SEQ.
033100     MOVE ZERO TO TOTAL-AMOUNT-POSTED.
033200     MOVE ZERO TO TOTAL-FEES-CHARGED.

033300     OPEN INPUT F-REQUESTS.
033400     OPEN OUTPUT F-JOURNAL.
033500     OPEN OUTPUT F-REJECTS.

033600     MOVE "N" TO REQUESTS-EOF.
033700     READ F-REQUESTS AT END MOVE "Y" TO REQUESTS-EOF.

033800     PERFORM 2050-PROCESS-ONE-REQUEST THRU 2050-EXIT
033900         UNTIL REQUESTS-AT-EOF.

034000     CLOSE F-REQUESTS.
034100     CLOSE F-JOURNAL.
034200     CLOSE F-REJECTS.
034300 2000-EXIT.
034400     EXIT.

034500 2050-PROCESS-ONE-REQUEST.
034600     ADD 1 TO REQUESTS-READ.
034700     PERFORM 2100-DISPATCH THRU 2100-EXIT.
034800     READ F-REQUESTS AT END MOVE "Y" TO REQUESTS-EOF.
034900 2050-EXIT.
035000     EXIT.

035100*----------------------------------------------------------------
035200* DISPATCHES ONE REQUEST TO THE WITHDRAWAL OR TRANSFER PATH.  A
035300* REQUEST TYPE THAT IS NEITHER IS TREATED AS AN UNKNOWN-TYPE
035400* REJECT RATHER THAN ABENDING THE RUN.
035500*----------------------------------------------------------------
035600 2100-DISPATCH.
035700     IF REQ-IS-WITHDRAWAL OF TXN-REQUEST-RECORD
035800         PERFORM 2200-DO-WITHDRAWAL THRU 2200-EXIT
035900     ELSE IF REQ-IS-TRANSFER OF TXN-REQUEST-RECORD
036000         PERFORM 2300-DO-TRANSFER THRU 2300-EXIT
036100     ELSE
036200         MOVE "????" TO REJECT-REASON
036300         MOVE "UNRECOGNISED REQUEST TYPE" TO REJECT-TEXT
036400         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
036500     END-IF.
036600 2100-EXIT.
036700     EXIT.

036800*----------------------------------------------------------------
036900* WITHDRAWAL PATH -- LOOK UP THE ACCOUNT AND CARD (ANFX/CNFX ARE
037000* RAISED HERE, NOT INSIDE BANK4), THEN CALL BANK4 TO RUN THE
037100* REMAINING CHECKS AND POST.
037200*----------------------------------------------------------------
037300 2200-DO-WITHDRAWAL.
037400     PERFORM 2600-FIND-ACCOUNT THRU 2600-EXIT.
037500     IF NOT FROM-ACCT-IS-FOUND
037600         MOVE "ANFX" TO REJECT-REASON
037700         MOVE "ACCOUNT NOT FOUND" TO REJECT-TEXT
037800         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
037900         GO TO 2200-EXIT
038000     END-IF.

038100     PERFORM 2700-FIND-CARD THRU 2700-EXIT.
038200     IF NOT CARD-IS-FOUND
038300         MOVE "CNFX" TO REJECT-REASON
038400         MOVE "CARD NOT FOUND" TO REJECT-TEXT
038500         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
038600         GO TO 2200-EXIT
038700     END-IF.

038800     MOVE ATR-ID (FROM-ROW-IX)   TO ACCT-ID OF
038900         WP-ACCOUNT-REC.
039000     MOVE ATR-USER-ID (FROM-ROW-IX) TO ACCT-USER-ID OF
039100         WP-ACCOUNT-REC.
039200     MOVE ATR-NUMBER (FROM-ROW-IX) TO ACCT-NUMBER OF
039300         WP-ACCOUNT-REC.
039400     MOVE ATR-BALANCE (FROM-ROW-IX) TO ACCT-BALANCE OF
039500         WP-ACCOUNT-REC.
039600     MOVE ATR-CURRENCY (FROM-ROW-IX) TO ACCT-CURRENCY OF
039700         WP-ACCOUNT-REC.
039800     MOVE ATR-STATUS (FROM-ROW-IX) TO ACCT-STATUS OF
039900         WP-ACCOUNT-REC.

040000     MOVE CDT-ID (CARD-ROW-IX)      TO CARD-ID OF
040100         WP-CARD-REC.
040200     MOVE CDT-ACCT-ID (CARD-ROW-IX) TO CARD-ACCT-ID OF
040300         WP-CARD-REC.
040400     MOVE CDT-NUMBER (CARD-ROW-IX)  TO CARD-NUMBER OF
040500         WP-CARD-REC.
040600     MOVE CDT-TYPE (CARD-ROW-IX)    TO CARD-TYPE OF
040700         WP-CARD-REC.
040800     MOVE CARD-EXPIRY (CARD-ROW-IX)  TO
040900         CARD-EXPIRY-YYYYMM OF WP-CARD-REC.
041000     MOVE CDT-STATUS (CARD-ROW-IX)  TO CARD-STATUS OF
041100         WP-CARD-REC.

041200     MOVE TXN-REQUEST-RECORD TO WP-REQUEST-REC.

041300     CALL "BANK4" USING WP-ACCOUNT-REC WP-CARD-REC
041400         WP-REQUEST-REC WP-RESULT-FLAG WP-REASON-CODE
041500         WP-REASON-TEXT WP-FEE-AMOUNT.

041600     IF WP-RESULT-FLAG = "Y"
041700         MOVE ACCT-BALANCE OF WP-ACCOUNT-REC TO
041800             ATR-BALANCE (FROM-ROW-IX)
041900         PERFORM 2800-NEXT-JRN-ID THRU 2800-EXIT
042000         MOVE NEXT-JRN-ID TO FROM-JRN-ID
042100         MOVE FROM-JRN-ID      TO JRN-ID
042200         MOVE ACCT-ID OF WP-ACCOUNT-REC TO JRN-ACCT-ID
042300         MOVE CARD-ID OF WP-CARD-REC    TO JRN-CARD-ID
042400         MOVE "WITHDRAWAL" TO JRN-TYPE
042500         MOVE REQ-AMOUNT OF TXN-REQUEST-RECORD TO JRN-AMOUNT
042600         MOVE ZERO TO JRN-FEE
042700         MOVE SPACES TO JRN-RELATED-ACCT-ID
042800         MOVE SPACES TO JRN-RELATED-JRN-ID
042900         MOVE ACCT-BALANCE OF WP-ACCOUNT-REC TO
043000             JRN-BALANCE-AFTER
043100         MOVE "ATM WITHDRAWAL" TO JRN-DESCRIPTION
043200         WRITE JOURNAL-RECORD
043300         ADD 1 TO WITHDRAWALS-OK
043400         ADD REQ-AMOUNT OF TXN-REQUEST-RECORD TO
043500             TOTAL-AMOUNT-POSTED
043600     ELSE
043700         MOVE WP-REASON-CODE TO REJECT-REASON
043800         MOVE WP-REASON-TEXT TO REJECT-TEXT
043900         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
044000     END-IF.
044100 2200-EXIT.
044200     EXIT.

044300*----------------------------------------------------------------
044400* TRANSFER PATH -- LOOK UP BOTH ACCOUNTS AND THE CARD (ANFX/CNFX
044500* ARE RAISED HERE), COMPUTE THE FEE VIA BANK8, THEN CALL BANK6
044600* TO RUN THE REMAINING CHECKS AND POST BOTH LEGS.
044700*----------------------------------------------------------------
044800 2300-DO-TRANSFER.
044900     PERFORM 2600-FIND-ACCOUNT THRU 2600-EXIT.
045000     IF NOT FROM-ACCT-IS-FOUND
045100         MOVE "ANFX" TO REJECT-REASON
045200         MOVE "ACCOUNT NOT FOUND" TO REJECT-TEXT
045300         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
045400         GO TO 2300-EXIT
045500     END-IF.

045600     PERFORM 2610-FIND-TO-ACCOUNT THRU 2610-EXIT.
045700     IF NOT TO-ACCT-IS-FOUND
045800         MOVE "ANFX" TO REJECT-REASON
045900         MOVE "DESTINATION ACCOUNT NOT FOUND" TO REJECT-TEXT
046000         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
046100         GO TO 2300-EXIT
046200     END-IF.

046300     PERFORM 2700-FIND-CARD THRU 2700-EXIT.
046400     IF NOT CARD-IS-FOUND
046500         MOVE "CNFX" TO REJECT-REASON
046600         MOVE "CARD NOT FOUND" TO REJECT-TEXT
046700         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
046800         GO TO 2300-EXIT
046900     END-IF.

047000     MOVE CDT-TYPE (CARD-ROW-IX) TO FC-CARD-TYPE.
047100     MOVE REQ-AMOUNT OF TXN-REQUEST-RECORD TO FC-AMOUNT.
047200     CALL "BANK8" USING FEE-PARMS.
047300     MOVE FC-FEE-AMOUNT TO FEE-THIS-REQUEST.

047400     MOVE ATR-ID (FROM-ROW-IX)   TO ACCT-ID OF
047500         TP-FROM-ACCT-REC.
047600     MOVE ATR-USER-ID (FROM-ROW-IX) TO ACCT-USER-ID OF
047700         TP-FROM-ACCT-REC.
047800     MOVE ATR-NUMBER (FROM-ROW-IX) TO ACCT-NUMBER OF
047900         TP-FROM-ACCT-REC.
048000     MOVE ATR-BALANCE (FROM-ROW-IX) TO ACCT-BALANCE OF
048100         TP-FROM-ACCT-REC.
048200     MOVE ATR-CURRENCY (FROM-ROW-IX) TO ACCT-CURRENCY OF
048300         TP-FROM-ACCT-REC.
048400     MOVE ATR-STATUS (FROM-ROW-IX) TO ACCT-STATUS OF
048500         TP-FROM-ACCT-REC.

048600     MOVE ATR-ID (TO-ROW-IX)   TO ACCT-ID OF
048700         TP-TO-ACCT-REC.
048800     MOVE ATR-USER-ID (TO-ROW-IX) TO ACCT-USER-ID OF
048900         TP-TO-ACCT-REC.
049000     MOVE ATR-NUMBER (TO-ROW-IX) TO ACCT-NUMBER OF
049100         TP-TO-ACCT-REC.
049200     MOVE ATR-BALANCE (TO-ROW-IX) TO ACCT-BALANCE OF
049300         TP-TO-ACCT-REC.
049400     MOVE ATR-CURRENCY (TO-ROW-IX) TO ACCT-CURRENCY OF
049500         TP-TO-ACCT-REC.
049600     MOVE ATR-STATUS (TO-ROW-IX) TO ACCT-STATUS OF
049700         TP-TO-ACCT-REC.

049800     MOVE CDT-ID (CARD-ROW-IX)      TO CARD-ID OF
049900         TP-CARD-REC.
050000     MOVE CDT-ACCT-ID (CARD-ROW-IX) TO CARD-ACCT-ID OF
050100         TP-CARD-REC.
050200     MOVE CDT-NUMBER (CARD-ROW-IX)  TO CARD-NUMBER OF
050300         TP-CARD-REC.
050400     MOVE CDT-TYPE (CARD-ROW-IX)    TO CARD-TYPE OF
050500         TP-CARD-REC.
050600     MOVE CARD-EXPIRY (CARD-ROW-IX)  TO
050700         CARD-EXPIRY-YYYYMM OF TP-CARD-REC.
050800     MOVE CDT-STATUS (CARD-ROW-IX)  TO CARD-STATUS OF
050900         TP-CARD-REC.

051000     MOVE TXN-REQUEST-RECORD TO TP-REQUEST-REC.
051100     MOVE FEE-THIS-REQUEST TO TP-FEE-AMOUNT.

051200     CALL "BANK6" USING TP-FROM-ACCT-REC TP-TO-ACCT-REC
051300         TP-CARD-REC TP-REQUEST-REC TP-FEE-AMOUNT
051400         TP-RESULT-FLAG TP-REASON-CODE TP-REASON-TEXT.

051500     IF TP-RESULT-FLAG = "Y"
051600         MOVE ACCT-BALANCE OF TP-FROM-ACCT-REC TO
051700             ATR-BALANCE (FROM-ROW-IX)
051800         MOVE ACCT-BALANCE OF TP-TO-ACCT-REC TO
051900             ATR-BALANCE (TO-ROW-IX)

052000         PERFORM 2800-NEXT-JRN-ID THRU 2800-EXIT
052100         MOVE NEXT-JRN-ID TO FROM-JRN-ID
052200         PERFORM 2800-NEXT-JRN-ID THRU 2800-EXIT
052300         MOVE NEXT-JRN-ID TO TO-JRN-ID

052400         MOVE FROM-JRN-ID TO JRN-ID
052500         MOVE ACCT-ID OF TP-FROM-ACCT-REC TO JRN-ACCT-ID
052600         MOVE CARD-ID OF TP-CARD-REC      TO JRN-CARD-ID
052700         MOVE "TRANSFER  " TO JRN-TYPE
052800         MOVE REQ-AMOUNT OF TXN-REQUEST-RECORD TO JRN-AMOUNT
052900         MOVE FEE-THIS-REQUEST TO JRN-FEE
053000         MOVE ACCT-ID OF TP-TO-ACCT-REC TO
053100             JRN-RELATED-ACCT-ID
053200         MOVE TO-JRN-ID TO JRN-RELATED-JRN-ID
053300         MOVE ACCT-BALANCE OF TP-FROM-ACCT-REC TO
053400             JRN-BALANCE-AFTER
053500         MOVE "TRANSFER OUT" TO JRN-DESCRIPTION
053600         WRITE JOURNAL-RECORD

053700         MOVE TO-JRN-ID TO JRN-ID
053800         MOVE ACCT-ID OF TP-TO-ACCT-REC TO JRN-ACCT-ID
053900         MOVE CARD-ID OF TP-CARD-REC    TO JRN-CARD-ID
054000         MOVE "DEPOSIT   " TO JRN-TYPE
054100         MOVE REQ-AMOUNT OF TXN-REQUEST-RECORD TO JRN-AMOUNT
054200         MOVE ZERO TO JRN-FEE
054300         MOVE ACCT-ID OF TP-FROM-ACCT-REC TO
054400             JRN-RELATED-ACCT-ID
054500         MOVE FROM-JRN-ID TO JRN-RELATED-JRN-ID
054600         MOVE ACCT-BALANCE OF TP-TO-ACCT-REC TO
054700             JRN-BALANCE-AFTER
054800         MOVE "TRANSFER IN" TO JRN-DESCRIPTION
054900         WRITE JOURNAL-RECORD

055000         ADD 1 TO TRANSFERS-OK
055100         ADD REQ-AMOUNT OF TXN-REQUEST-RECORD TO
055200             TOTAL-AMOUNT-POSTED
055300         ADD FEE-THIS-REQUEST TO TOTAL-FEES-CHARGED
055400     ELSE
055500         MOVE TP-REASON-CODE TO REJECT-REASON
055600         MOVE TP-REASON-TEXT TO REJECT-TEXT
055700         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
055800     END-IF.
055900 2300-EXIT.
056000     EXIT.

056100*----------------------------------------------------------------
056200* TABLE LOOKUPS -- ALL THREE USE SEARCH ALL BECAUSE THE LOADED
056300* TABLES ARE SORTED BY KEY, AS DELIVERED BY THE MASTER FILES.
056400*----------------------------------------------------------------
056500 2600-FIND-ACCOUNT.
056600     MOVE "N" TO FROM-ACCT-FOUND.
056700     SEARCH ALL ACCT-ROW
056800         AT END
056900             MOVE "N" TO FROM-ACCT-FOUND
057000         WHEN ATR-ID (ACCT-IX) = REQ-ACCT-ID OF
057100                 TXN-REQUEST-RECORD
057200             MOVE "Y" TO FROM-ACCT-FOUND
057300             MOVE ACCT-IX TO FROM-ROW-IX
057400     END-SEARCH.
057500 2600-EXIT.
057600     EXIT.

057700 2610-FIND-TO-ACCOUNT.
057800     MOVE "N" TO TO-ACCT-FOUND.
057900     SEARCH ALL ACCT-ROW
058000         AT END
058100             MOVE "N" TO TO-ACCT-FOUND
058200         WHEN ATR-ID (ACCT-IX) = REQ-TO-ACCT-ID OF
058300                 TXN-REQUEST-RECORD
058400             MOVE "Y" TO TO-ACCT-FOUND
058500             MOVE ACCT-IX TO TO-ROW-IX
058600     END-SEARCH.
058700 2610-EXIT.
058800     EXIT.

058900 2700-FIND-CARD.
059000     MOVE "N" TO CARD-FOUND.
059100     SEARCH ALL CARD-ROW
059200         AT END
059300             MOVE "N" TO CARD-FOUND
059400         WHEN CDT-ID (CARD-IX) = REQ-CARD-ID OF
059500                 TXN-REQUEST-RECORD
059600             MOVE "Y" TO CARD-FOUND
059700             MOVE CARD-IX TO CARD-ROW-IX
059800     END-SEARCH.
059900 2700-EXIT.
060000     EXIT.

060100*----------------------------------------------------------------
060200* JOURNAL IDS ARE ASSIGNED IN ASCENDING POSTING ORDER, NOT TAKEN
060300* FROM THE REQUEST -- "J" FOLLOWED BY A SEVEN-DIGIT SEQUENCE.
060400*----------------------------------------------------------------
060500 2800-NEXT-JRN-ID.
060600     ADD 1 TO JOURNAL-SEQ.
060700     MOVE JOURNAL-SEQ TO JOURNAL-SEQ-ED.
060800     MOVE SPACES TO NEXT-JRN-ID.
060900     STRING "J" JOURNAL-SEQ-ED DELIMITED BY SIZE
061000         INTO NEXT-JRN-ID.
061100 2800-EXIT.
061200     EXIT.

061300 2900-WRITE-REJECT.
061400     MOVE TXN-REQUEST-RECORD TO REJ-REQUEST.
061500     MOVE REJECT-REASON TO REJ-REASON-CODE.
061600     MOVE REJECT-TEXT   TO REJ-REASON-TEXT.
061700     WRITE REJECT-RECORD.
061800     ADD 1 TO REQUESTS-REJECTED.
061900 2900-EXIT.
062000     EXIT.

062100*----------------------------------------------------------------
062200* END-OF-RUN REWRITE OF THE ACCOUNTS MASTER -- THE WHOLE TABLE,
062300* IN THE SAME ORDER IT WAS LOADED (ALREADY ASCENDING BY KEY), IS
062400* WRITTEN OUT AS THE NEW ACCOUNTS FILE FOR TOMORROW'S RUN.
062500*----------------------------------------------------------------
062600 3000-REWRITE-ACCOUNTS.
062700     OPEN OUTPUT F-ACCOUNTS-OUT.
062800     IF FS-ACC-OUT NOT = "00"
062900         DISPLAY "BANK1 -- OPEN F-ACCOUNTS-OUT FAILED, STATUS "
063000             FS-ACC-OUT
063100         GO TO 3000-EXIT
063200     END-IF.

063300     SET ACCT-IX TO 1.
063400     PERFORM 3100-WRITE-ONE-ACCOUNT THRU 3100-EXIT
063500         ACCT-COUNT TIMES.

063600     CLOSE F-ACCOUNTS-OUT.
063700 3000-EXIT.
063800     EXIT.

063900 3100-WRITE-ONE-ACCOUNT.
064000     MOVE ATR-ID (ACCT-IX)       TO ACCT-ID.
064100     MOVE ATR-USER-ID (ACCT-IX)  TO ACCT-USER-ID.
064200     MOVE ATR-NUMBER (ACCT-IX)   TO ACCT-NUMBER.
064300     MOVE ATR-BALANCE (ACCT-IX)  TO ACCT-BALANCE.
064400     MOVE ATR-CURRENCY (ACCT-IX) TO ACCT-CURRENCY.
064500     MOVE ATR-STATUS (ACCT-IX)   TO ACCT-STATUS.
064600     MOVE ACCOUNT-RECORD TO ACCOUNTS-OUT-RECORD.
064700     WRITE ACCOUNTS-OUT-RECORD.
064800     SET ACCT-IX UP BY 1.
064900 3100-EXIT.
065000     EXIT.

065100*----------------------------------------------------------------
065200* POSTING CONTROL REPORT -- ONE PAGE, SIX DETAIL LINES.
065300*----------------------------------------------------------------
065400 9000-PRINT-CONTROL-REPORT.
065500     OPEN OUTPUT F-CTLRPT.

065600     MOVE RPT-HEADING TO CTLRPT-LINE.
065700     WRITE CTLRPT-LINE.
065800     MOVE SPACES TO CTLRPT-LINE.
065900     WRITE CTLRPT-LINE.

066000     MOVE SPACES TO RPT-DETAIL-LINE.
066100     MOVE "REQUESTS READ" TO RPT-LABEL.
066200     MOVE REQUESTS-READ TO RPT-NUMBER.
066300     MOVE RPT-DETAIL-LINE TO CTLRPT-LINE.
066400     WRITE CTLRPT-LINE.

066500     MOVE SPACES TO RPT-DETAIL-LINE.
066600     MOVE "WITHDRAWALS POSTED" TO RPT-LABEL.
066700     MOVE WITHDRAWALS-OK TO RPT-NUMBER.
066800     MOVE RPT-DETAIL-LINE TO CTLRPT-LINE.
066900     WRITE CTLRPT-LINE.

067000     MOVE SPACES TO RPT-DETAIL-LINE.
067100     MOVE "TRANSFERS POSTED" TO RPT-LABEL.
067200     MOVE TRANSFERS-OK TO RPT-NUMBER.
067300     MOVE RPT-DETAIL-LINE TO CTLRPT-LINE.
067400     WRITE CTLRPT-LINE.

067500     MOVE SPACES TO RPT-DETAIL-LINE.
067600     MOVE "REQUESTS REJECTED" TO RPT-LABEL.
067700     MOVE REQUESTS-REJECTED TO RPT-NUMBER.
067800     MOVE RPT-DETAIL-LINE TO CTLRPT-LINE.
067900     WRITE CTLRPT-LINE.

068000     MOVE SPACES TO RPT-DETAIL-LINE.
068100     MOVE "TOTAL AMOUNT POSTED" TO RPT-LABEL.
068200     MOVE TOTAL-AMOUNT-POSTED TO RPT-AMOUNT.
068300     MOVE RPT-DETAIL-LINE TO CTLRPT-LINE.
068400     WRITE CTLRPT-LINE.

068500     MOVE SPACES TO RPT-DETAIL-LINE.
068600     MOVE "TOTAL FEES CHARGED" TO RPT-LABEL.
068700     MOVE TOTAL-FEES-CHARGED TO RPT-AMOUNT.
068800     MOVE RPT-DETAIL-LINE TO CTLRPT-LINE.
068900     WRITE CTLRPT-LINE.

069000     CLOSE F-CTLRPT.
069100 9000-EXIT.
069200     EXIT.





